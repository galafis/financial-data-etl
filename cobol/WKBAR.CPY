000100*****************************************************************
000200*    COPYBOOK    :  WKBAR                                       *
000300*    DESCRIPTION  :  WEEKLY RESAMPLED PRICE-BAR RECORD.  ONE    *
000400*                    ENTRY PER TICKER PER SUNDAY-ENDING WEEK    *
000500*                    THAT HAD AT LEAST ONE SURVIVING DAILY BAR. *
000600*    CALLED BY    :  PRICEBAR                                   *
000700*****************************************************************
000800*   MODIFIED: 09/09/1991   PROGRAMMER: R. OKONKWO
000900*   ORIGINAL LAYOUT -- SAME SHAPE AS PRBAR SO THE WEEKLY FILE
001000*   CAN BE RE-FED THROUGH DOWNSTREAM JOBS THAT EXPECT A BAR.
001050*   MODIFIED: 05/14/2021   PROGRAMMER: S. KOWALCZYK
001080*   DROPPED THE TRAILING 4-BYTE PAD SO THIS RECORD STAYS THE
001090*   SAME 90 BYTES AS PRBAR, AS THE COMMENT ABOVE ALWAYS CLAIMED.
001200     05  WKB-WEEK-END                PIC X(10).
001300     05  WKB-WEEK-END-R REDEFINES WKB-WEEK-END.
001400         10  WKB-WE-YYYY             PIC 9(4).
001500         10  FILLER                  PIC X(1).
001600         10  WKB-WE-MM               PIC 9(2).
001700         10  FILLER                  PIC X(1).
001800         10  WKB-WE-DD               PIC 9(2).
001900     05  WKB-SYMBOL                  PIC X(8).
002000     05  WKB-OPEN-PRC                PIC S9(9)V9(4)
002100                     SIGN IS LEADING SEPARATE CHARACTER.
002200     05  WKB-HIGH-PRC                PIC S9(9)V9(4)
002300                     SIGN IS LEADING SEPARATE CHARACTER.
002400     05  WKB-LOW-PRC                 PIC S9(9)V9(4)
002500                     SIGN IS LEADING SEPARATE CHARACTER.
002600     05  WKB-CLOSE-PRC               PIC S9(9)V9(4)
002700                     SIGN IS LEADING SEPARATE CHARACTER.
002800     05  WKB-VOLUME                  PIC S9(13)V9(2)
002900                     SIGN IS LEADING SEPARATE CHARACTER.
