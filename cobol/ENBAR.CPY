000100*****************************************************************
000200*    COPYBOOK    :  ENBAR                                       *
000300*    DESCRIPTION  :  ENRICHED PRICE-BAR OUTPUT RECORD.  CARRIES *
000400*                    THE ORIGINAL PRICE-BAR FIELDS PLUS THE SIX *
000500*                    TECHNICAL-INDICATOR FIELDS COMPUTED BY THE *
000600*                    INDICATOR ENGINE IN PRICEBAR.              *
000700*    CALLED BY    :  PRICEBAR                                   *
000800*****************************************************************
000900*   MODIFIED: 08/22/1990   PROGRAMMER: D. MARKUM
001000*   ORIGINAL LAYOUT -- ADDED FOR THE RESEARCH DESK'S REQUEST
001100*   FOR MOVING AVERAGES AND RETURNS ALONGSIDE THE RAW BAR.
001200*   MODIFIED: 06/18/1996   PROGRAMMER: T. ESPARZA
001300*   ADDED VOLATILITY-20 AND RSI.  INDICATOR FIELDS ARE SPACE-
001400*   FILLED (NOT ZERO) UNTIL ENOUGH HISTORY EXISTS -- SEE THE
001500*   ALPHA REDEFINITION BELOW.
001550*   MODIFIED: 05/14/2021   PROGRAMMER: S. KOWALCZYK
001580*   DROPPED THE TRAILING 4-BYTE PAD -- THE RESEARCH DESK'S LOAD
001590*   SCRIPT READS THIS RECORD AT FIXED OFFSETS ENDING AT THE
001595*   LAST INDICATOR BYTE, NOT FOUR BYTES PAST IT.
001700     05  ENB-TIMESTAMP               PIC X(10).
001800     05  ENB-TIMESTAMP-R REDEFINES ENB-TIMESTAMP.
001900         10  ENB-TS-YYYY             PIC 9(4).
002000         10  FILLER                  PIC X(1).
002100         10  ENB-TS-MM               PIC 9(2).
002200         10  FILLER                  PIC X(1).
002300         10  ENB-TS-DD               PIC 9(2).
002400     05  ENB-SYMBOL                  PIC X(8).
002500     05  ENB-OPEN-PRC                PIC S9(9)V9(4)
002600                     SIGN IS LEADING SEPARATE CHARACTER.
002700     05  ENB-HIGH-PRC                PIC S9(9)V9(4)
002800                     SIGN IS LEADING SEPARATE CHARACTER.
002900     05  ENB-LOW-PRC                 PIC S9(9)V9(4)
003000                     SIGN IS LEADING SEPARATE CHARACTER.
003100     05  ENB-CLOSE-PRC               PIC S9(9)V9(4)
003200                     SIGN IS LEADING SEPARATE CHARACTER.
003300     05  ENB-VOLUME                  PIC S9(13)V9(2)
003400                     SIGN IS LEADING SEPARATE CHARACTER.
003500     05  ENB-INDICATORS.
003600         10  ENB-SMA-20              PIC S9(9)V9(6)
003700                     SIGN IS LEADING SEPARATE CHARACTER.
003800         10  ENB-SMA-50              PIC S9(9)V9(6)
003900                     SIGN IS LEADING SEPARATE CHARACTER.
004000         10  ENB-RETURNS             PIC S9(3)V9(6)
004100                     SIGN IS LEADING SEPARATE CHARACTER.
004200         10  ENB-LOG-RETURNS         PIC S9(3)V9(6)
004300                     SIGN IS LEADING SEPARATE CHARACTER.
004400         10  ENB-VOLATILITY-20       PIC S9(3)V9(6)
004500                     SIGN IS LEADING SEPARATE CHARACTER.
004600         10  ENB-RSI                 PIC S9(3)V9(6)
004700                     SIGN IS LEADING SEPARATE CHARACTER.
004800     05  ENB-INDICATORS-ALPHA REDEFINES ENB-INDICATORS.
004900         10  ENB-SMA-20-A            PIC X(16).
005000         10  ENB-SMA-50-A            PIC X(16).
005100         10  ENB-RETURNS-A           PIC X(10).
005200         10  ENB-LOG-RETURNS-A       PIC X(10).
005300         10  ENB-VOLATILITY-20-A     PIC X(10).
005400         10  ENB-RSI-A               PIC X(10).
