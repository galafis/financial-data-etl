000100*****************************************************************
000200*    COPYBOOK    :  PRBARSEL                                    *
000300*    DESCRIPTION  :  FILE-CONTROL ENTRY FOR THE DAILY PRICE-BAR *
000400*                    EXTRACT FILE READ BY PRICEBAR.             *
000500*    CALLED BY    :  PRICEBAR                                   *
000600*****************************************************************
000700*   MODIFIED: 03/14/1989   PROGRAMMER: D. MARKUM
000800*   ADDED FILE STATUS CLAUSE WHEN MARKET-DATA GROUP MOVED
000900*   OFF THE QUOTE VENDOR'S TAPE FORMAT ONTO OUR OWN EXTRACT.
001000     SELECT PRBARFIL ASSIGN TO DLYBARS
001100            ORGANIZATION IS LINE SEQUENTIAL
001200            ACCESS MODE IS SEQUENTIAL
001300            FILE STATUS IS PRB-FSTAT.
