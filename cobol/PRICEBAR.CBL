000010*****************************************************************
000020*    PROGRAM      :  PRICEBAR                                  *
000030*    DESCRIPTION  :  DAILY PRICE-BAR EXTRACT, QUALITY EDIT,    *
000040*                    TECHNICAL-INDICATOR ENRICHMENT, WEEKLY    *
000050*                    ROLL-UP AND LOAD FOR THE MARKET DATA      *
000060*                    RESEARCH FEED.                            *
000070*****************************************************************
000080 IDENTIFICATION DIVISION.
000090 PROGRAM-ID. PRICEBAR.
000100 AUTHOR. D. MARKUM.
000110 INSTALLATION. CAPITAL MARKETS RESEARCH - DATA SERVICES.
000120 DATE-WRITTEN. 03/14/1989.
000130 DATE-COMPILED.
000140 SECURITY.  RESTRICTED TO RESEARCH DESK AND DATA SERVICES STAFF.
000150    COPIES OF THE DAILY BAR FILE LEAVE THE BUILDING ON NO
000160    ACCOUNT WITHOUT DATA SERVICES SIGN-OFF.
000170*
000180*    REMARKS:
000190*    READS THE VENDOR'S NIGHTLY DAILY-BAR EXTRACT, DROPS ROWS
000200*    THAT FAIL THE DESK'S DATA-QUALITY EDITS, COMPUTES THE
000210*    MOVING-AVERAGE/RETURN/VOLATILITY/RSI FIELDS THE RESEARCH
000220*    DESK WANTS ALONGSIDE EACH BAR, OPTIONALLY ROLLS THE DAILY
000230*    BARS UP INTO SUNDAY-ENDING WEEKLY BARS, AND WRITES WHICHEVER
000240*    OF THE TWO OUTPUT FILES THE RUN CALLED FOR.  A ONE-PAGE
000250*    DATA QUALITY REPORT IS DISPLAYED AT THE END OF EVERY RUN.
000260*
000270*    CHANGE LOG.
000280*    MODIFIED: 03/14/1989   PROGRAMMER: D. MARKUM   CR-1401
000290*    ORIGINAL WRITE-UP.  EXTRACTOR, VALIDATOR AND LOADER ONLY --
000300*    NO INDICATORS, NO WEEKLY ROLL-UP.
000310*    MODIFIED: 08/22/1990   PROGRAMMER: D. MARKUM   CR-1477
000320*    ADDED THE INDICATOR ENGINE (SMA-20, SMA-50, RETURNS) PER
000330*    THE RESEARCH DESK'S REQUEST.  OUTPUT RECORD NOW ENRICHED.
000340*    MODIFIED: 09/09/1991   PROGRAMMER: R. OKONKWO   CR-1522
000350*    ADDED THE WEEKLY ROLL-UP PATH AND THE TWO RUN-CONTROL
000360*    SWITCHES (ADD-INDICATORS / RESAMPLE-WEEKLY) ON UPSI-0/1.
000370*    MODIFIED: 11/02/1994   PROGRAMMER: T. ESPARZA   CR-1689
000380*    WIDENED VOLUME FIELDS TO MATCH THE PRBAR/ENBAR/WKBAR LAYOUT
000390*    CHANGE FOR BLOCK-TRADE TOTALS ON THE INDEX FUTURES FEED.
000400*    MODIFIED: 06/18/1996   PROGRAMMER: T. ESPARZA   CR-1774
000410*    ADDED LOG-RETURNS, VOLATILITY-20 AND RSI TO THE INDICATOR
000420*    ENGINE.  ADDED THE IN-HOUSE NATURAL-LOG AND SQUARE-ROOT
000430*    ROUTINES SINCE NEITHER IS AVAILABLE ON THIS COMPILER.
000440*    MODIFIED: 11/30/1998   PROGRAMMER: P. HALLORAN   CR-1850
000450*    YEAR 2000 REMEDIATION REVIEW.  ALL DATE FIELDS IN THIS
000460*    PROGRAM ALREADY CARRY A FOUR-DIGIT YEAR -- NO WINDOWING
000470*    OR CENTURY MATH WAS FOUND.  NO CODE CHANGE REQUIRED.
000480*    MODIFIED: 02/05/2001   PROGRAMMER: P. HALLORAN   CR-1902
000490*    DUPLICATE-ROW CHECK WAS COMPARING A CANDIDATE ROW AGAINST
000500*    EVERY PRIOR ROW, INCLUDING ONES ALREADY DROPPED BY AN
000510*    EARLIER EDIT.  NOW COMPARES AGAINST KEPT ROWS ONLY.
000520*    MODIFIED: 07/19/2006   PROGRAMMER: K. VANCE   CR-2041
000530*    RSI CALCULATION DIVIDED BY AVERAGE LOSS WITHOUT CHECKING
000540*    FOR AN ALL-GAIN WINDOW.  ADDED THE ZERO-LOSS GUARD.
000550*    MODIFIED: 04/03/2013   PROGRAMMER: K. VANCE   CR-2205
000560*    SUNDAY WEEK-ENDING DATE CAME OUT WRONG WHEN THE WEEK
000570*    CROSSED A MONTH OR YEAR BOUNDARY.  REWORKED THE DAY-OF-
000580*    WEEK ROUTINE TO ADVANCE THE CALENDAR ONE DAY AT A TIME
000590*    INSTEAD OF JUST ADDING TO THE DD BYTES OF THE DATE.
000600*    MODIFIED: 10/08/2019   PROGRAMMER: J. ABERNETHY   CR-2360
000610*    OLD IN-HOUSE MATH LIBRARY CALL FOR NATURAL LOG WAS RETIRED
000620*    WITH THE MAINFRAME MIGRATION.  REPLACED WITH A SERIES
000630*    EXPANSION WRITTEN DIRECTLY INTO THIS PROGRAM.
000631*    MODIFIED: 05/14/2021   PROGRAMMER: S. KOWALCZYK   CR-2401
000632*    6200-CLOSE-WEEK-RTN HAD NO BOUNDS CHECK ON WS-WEEKLY-TABLE.
000633*    A SPARSE-DATE FEED CAN OPEN MORE DISTINCT WEEKS THAN THERE
000634*    ARE DAILY ROWS, SO THE DAILY-ROW CAP DOES NOT PROTECT THE
000635*    WEEKLY TABLE.  ADDED THE SAME TABLE-FULL GUARD THE EXTRACTOR
000636*    USES ON WS-RAW-TABLE, AGAINST WS-MAX-WEEKLY-ROWS.
000637*    MODIFIED: 06/02/2021   PROGRAMMER: S. KOWALCZYK   CR-2417
000638*    AUDIT FINDING ON THIS PROGRAM -- STANDALONE COUNTERS AND
000639*    SWITCHES THAT DO NOT BELONG TO A LARGER GROUP ARE NOW CARRIED
000641*    AT THE 77 LEVEL PER SHOP STANDARD, NOT BURIED AS ONE-FIELD
000642*    01-LEVEL ITEMS.  ALSO WENT THROUGH AND ADDED THE LINE-BY-LINE
000643*    COMMENTARY BELOW THAT SHOULD HAVE GONE IN WHEN THE INDICATOR
000644*    MATH AND THE CALENDAR ARITHMETIC WERE FIRST WRITTEN UP --
000645*    NOBODY SHOULD HAVE TO RE-DERIVE ZELLER'S CONGRUENCE FROM
000646*    SCRATCH TO MAINTAIN THIS JOB.
000648*
000650 ENVIRONMENT DIVISION.
000660 CONFIGURATION SECTION.
000670 SOURCE-COMPUTER. HP9000-IS-855.
000680 OBJECT-COMPUTER. HP9000-IS-855.
000690 SPECIAL-NAMES.
000700     C01 IS TOP-OF-FORM
000710     CLASS NUMERIC-CLS IS "0" THRU "9"
000720     UPSI-0 ON STATUS IS SKIP-INDICATORS
000730            OFF STATUS IS ADD-INDICATORS
000740     UPSI-1 ON STATUS IS RESAMPLE-WEEKLY
000750            OFF STATUS IS SKIP-RESAMPLE.
000760 INPUT-OUTPUT SECTION.
000770 FILE-CONTROL.
000780     COPY PRBARSEL.
000790     COPY ENBARSEL.
000800     COPY WKBARSEL.
000810*
000820 DATA DIVISION.
000830 FILE SECTION.
000840 FD  PRBARFIL
000850     LABEL RECORDS ARE STANDARD
000860     DATA RECORD IS PRICE-BAR-REC.
000870 01  PRICE-BAR-REC.
000880     COPY PRBAR.
000890*
000900 FD  ENBARFIL
000910     LABEL RECORDS ARE STANDARD
000920     DATA RECORD IS ENRICHED-BAR-REC.
000930 01  ENRICHED-BAR-REC.
000940     COPY ENBAR.
000950*
000960 FD  WKBARFIL
000970     LABEL RECORDS ARE STANDARD
000980     DATA RECORD IS WEEKLY-BAR-REC.
000990 01  WEEKLY-BAR-REC.
001000     COPY WKBAR.
001010*
001020 WORKING-STORAGE SECTION.
001021*
001022*    STANDALONE COUNTERS AND SWITCHES THAT DO NOT BELONG TO ANY
001023*    LARGER GROUP ARE CARRIED AT THE 77 LEVEL, PER SHOP STANDARD
001024*    (SEE CR-2417 ABOVE).  EACH IS ITS OWN ELEMENTARY ITEM, NOT
001025*    A ONE-FIELD 01-LEVEL RECORD.
001026*
001027 77  WS-READ-CNT                     PIC 9(7) COMP-3 VALUE ZERO.
001028 77  WS-WEEKLY-ROWS                  PIC 9(5) COMP-3 VALUE ZERO.
001029 77  WS-WEEK-END-DATE                PIC X(10) VALUE SPACES.
001031 77  WS-DUP-FOUND-SW                 PIC X(1) VALUE "N".
001032     88  DUP-FOUND                   VALUE "Y".
001033*
001040*    RUN CONSTANTS.
001050*
001060 01  WS-PROGRAM-CONSTANTS.
001061*    TABLE-FULL GUARD LIMITS -- CHECKED BEFORE EVERY ADD 1 TO
001062*    WS-IX / WS-WX SO A LONG OR SPARSE FEED ABENDS CLEANLY
001063*    INSTEAD OF OVERRUNNING THE OCCURS TABLE.
001064     05  WS-MAX-RAW-ROWS             PIC 9(5) COMP-3 VALUE 05000.
001065     05  WS-MAX-WEEKLY-ROWS          PIC 9(5) COMP-3 VALUE 01000.
001070*    WINDOW LENGTHS FOR THE FOUR TRAILING-WINDOW INDICATORS --
001071*    HELD AS DATA SO A FUTURE TUNING CHANGE IS A VALUE CLAUSE,
001072*    NOT A RECOMPILE OF EVERY COMPUTE THAT USES THE NUMBER.
001073     05  WS-SMA-20-PERIODS           PIC 9(2) COMP-3 VALUE 20.
001074     05  WS-SMA-50-PERIODS           PIC 9(2) COMP-3 VALUE 50.
001075     05  WS-VOLATILITY-PERIODS       PIC 9(2) COMP-3 VALUE 20.
001076     05  WS-RSI-PERIODS              PIC 9(2) COMP-3 VALUE 14.
001077*    SQUARE ROOT OF 252 TRADING DAYS, PRE-COMPUTED -- THE ONLY
001078*    CONSTANT FED TO THE NEWTON-RAPHSON ROUTINE WOULD ITSELF
001079*    REQUIRE A SQUARE ROOT, SO IT IS CARRIED AS A LITERAL.
001080     05  WS-ANNUALIZE-FACTOR         PIC 9(2)V9(6) COMP-3 VALUE 15.874508.
001085     05  FILLER                      PIC X(1) VALUE SPACE.
001140*
001150*    FILE STATUS AND END-OF-FILE SWITCHES.
001160*
001170 01  WS-FILE-STATUS-AREA.
001180     05  PRB-FSTAT                   PIC X(2) VALUE SPACES.
001190         88  PRB-OK                  VALUE "00".
001200     05  ENB-FSTAT                   PIC X(2) VALUE SPACES.
001210         88  ENB-OK                  VALUE "00".
001220     05  WKB-FSTAT                   PIC X(2) VALUE SPACES.
001230         88  WKB-OK                  VALUE "00".
001235     05  FILLER                      PIC X(1) VALUE SPACE.
001240 01  WS-EOF-SWITCHES.
001250     05  EOF-PRBARFIL                PIC X(1) VALUE "N".
001260         88  PRBARFIL-EOF            VALUE "Y".
001265     05  FILLER                      PIC X(1) VALUE SPACE.
001290*
001300*    SUBSCRIPTS AND ROW COUNTS.
001310*
001320 01  WS-SUBSCRIPTS.
001322*    WS-IX INDEXES WS-RAW-TABLE (EXTRACTOR/VALIDATOR).
001324     05  WS-IX                       PIC 9(5) COMP-3 VALUE ZERO.
001326*    WS-JX IS THE INNER-LOOP INDEX SHARED BY EVERY WINDOWED
001327*    CALCULATION (DUP SCAN, SMA, VOLATILITY, RSI SUMS).
001330     05  WS-JX                       PIC 9(5) COMP-3 VALUE ZERO.
001332*    WS-KX INDEXES WS-KEPT-TABLE (INDICATOR/RESAMPLE/LOAD).
001334     05  WS-KX                       PIC 9(5) COMP-3 VALUE ZERO.
001336*    WS-WX INDEXES WS-WEEKLY-TABLE (RESAMPLER/WEEKLY LOAD).
001340     05  WS-WX                       PIC 9(5) COMP-3 VALUE ZERO.
001342*    FIRST ROW OF THE CURRENT TRAILING WINDOW -- RECOMPUTED BY
001343*    EVERY WINDOWED CALCULATION EACH TIME ITS WINDOW IS FULL.
001350     05  WS-WINDOW-START             PIC 9(5) COMP-3 VALUE ZERO.
001375     05  FILLER                      PIC X(1) VALUE SPACE.
001400*
001410*    DATA QUALITY REPORT COUNTERS.
001420*
001430 01  WS-QUALITY-REPORT.
001431*    INITIAL/FINAL/REMOVED ARE SET ONCE BY 4000-VALIDATE-RTN
001432*    (REMOVED = INITIAL - FINAL); THE FOUR -COUNT FIELDS BELOW
001433*    ARE RUNNING TALLIES BUMPED ONE PER REJECTED ROW BY WHICHEVER
001434*    4X00 CHECK PARAGRAPH FAILED IT, SO THEY SUM TO REMOVED.
001440     05  WS-QR-INITIAL-ROWS          PIC 9(7) COMP-3 VALUE ZERO.
001441     05  WS-QR-FINAL-ROWS            PIC 9(7) COMP-3 VALUE ZERO.
001442     05  WS-QR-REMOVED-ROWS          PIC 9(7) COMP-3 VALUE ZERO.
001443     05  WS-QR-DUP-COUNT             PIC 9(7) COMP-3 VALUE ZERO.
001444     05  WS-QR-OHLC-COUNT            PIC 9(7) COMP-3 VALUE ZERO.
001445     05  WS-QR-NEGPRC-COUNT          PIC 9(7) COMP-3 VALUE ZERO.
001446     05  WS-QR-NEGVOL-COUNT          PIC 9(7) COMP-3 VALUE ZERO.
001447     05  FILLER                      PIC X(1) VALUE SPACE.
001450*    DISPLAY-EDITED MIRROR OF THE COUNTERS ABOVE -- 8000-REPORT-
001451*    RTN MOVES EACH COMP-3 COUNTER INTO ITS ZZZ,ZZZ,999 PICTURE
001452*    HERE BEFORE DISPLAYING IT, SINCE COMP-3 DOES NOT DISPLAY.
001460 01  WS-QR-EDIT.
001520     05  WS-QR-INITIAL-ED            PIC ZZZ,ZZZ,999.
001530     05  WS-QR-FINAL-ED              PIC ZZZ,ZZZ,999.
001540     05  WS-QR-REMOVED-ED            PIC ZZZ,ZZZ,999.
001550     05  WS-QR-DUP-ED                PIC ZZZ,ZZZ,999.
001560     05  WS-QR-OHLC-ED               PIC ZZZ,ZZZ,999.
001570     05  WS-QR-NEGPRC-ED             PIC ZZZ,ZZZ,999.
001580     05  WS-QR-NEGVOL-ED             PIC ZZZ,ZZZ,999.
001585     05  FILLER                      PIC X(1) VALUE SPACE.
001590*
001600*    RAW EXTRACT TABLE.  HOLDS EVERY ROW READ FROM PRBARFIL
001610*    PLUS A ONE-BYTE DISPOSITION FLAG SET BY THE VALIDATOR.
001620*
001630 01  WS-RAW-TABLE.
001632*    WS-RAW-LINE REDEFINES THE BROKEN-OUT FIELDS ABOVE IT SO A
001633*    SINGLE 90-BYTE MOVE CAN STAGE THE WHOLE ROW IF A PARAGRAPH
001634*    EVER NEEDS THE UNPARSED LINE RATHER THAN THE PARSED FIELDS.
001635     05  WS-RAW-ENTRY OCCURS 5000 TIMES.
001640         10  WS-RAW-FIELDS.
001642             15  WS-RAW-TIMESTAMP    PIC X(10).
001644             15  WS-RAW-SYMBOL       PIC X(8).
001646             15  WS-RAW-OPEN-PRC     PIC S9(9)V9(4)
001648                         SIGN IS LEADING SEPARATE CHARACTER.
001650             15  WS-RAW-HIGH-PRC     PIC S9(9)V9(4)
001652                         SIGN IS LEADING SEPARATE CHARACTER.
001654             15  WS-RAW-LOW-PRC      PIC S9(9)V9(4)
001656                         SIGN IS LEADING SEPARATE CHARACTER.
001658             15  WS-RAW-CLOSE-PRC    PIC S9(9)V9(4)
001660                         SIGN IS LEADING SEPARATE CHARACTER.
001662             15  WS-RAW-VOLUME       PIC S9(13)V9(2)
001664                         SIGN IS LEADING SEPARATE CHARACTER.
001666         10  WS-RAW-LINE REDEFINES WS-RAW-FIELDS
001668                                     PIC X(90).
001670*    WS-RAW-DISP IS SET BY 4010-VALIDATE-LOOP-RTN TO RECORD WHY
001671*    A ROW WAS KEPT OR REJECTED -- ONE 88-LEVEL PER OUTCOME SO
001672*    THE QUALITY-REPORT COUNTERS KNOW WHICH BUCKET TO BUMP.
001674         10  WS-RAW-DISP             PIC X(1) VALUE SPACE.
001676             88  BAR-KEPT            VALUE "K".
001678             88  BAR-DUP             VALUE "D".
001680             88  BAR-BADOHLC         VALUE "O".
001682             88  BAR-NEGPRC          VALUE "P".
001684             88  BAR-NEGVOL          VALUE "V".
001686         10  FILLER                  PIC X(1) VALUE SPACE.
001860*
001870*    WORKING TABLE FOR SURVIVING ROWS.  CARRIES THE INDICATOR
001880*    FIELDS AND A "SET" FLAG PER INDICATOR SO THE LOADER KNOWS
001890*    WHICH ONES ARE STILL UNDEFINED FOR A GIVEN ROW.
001900*
001910 01  WS-KEPT-TABLE.
001920     05  WS-KEPT-ENTRY OCCURS 5000 TIMES.
001930         10  WK-TIMESTAMP            PIC X(10).
001940         10  WK-SYMBOL               PIC X(8).
001950         10  WK-OPEN-PRC             PIC S9(9)V9(4)
001960                         SIGN IS LEADING SEPARATE CHARACTER.
001970         10  WK-HIGH-PRC             PIC S9(9)V9(4)
001980                         SIGN IS LEADING SEPARATE CHARACTER.
001990         10  WK-LOW-PRC              PIC S9(9)V9(4)
002000                         SIGN IS LEADING SEPARATE CHARACTER.
002010         10  WK-CLOSE-PRC            PIC S9(9)V9(4)
002020                         SIGN IS LEADING SEPARATE CHARACTER.
002030         10  WK-VOLUME               PIC S9(13)V9(2)
002040                         SIGN IS LEADING SEPARATE CHARACTER.
002050*    EACH INDICATOR CARRIES A COMPANION -SET SWITCH AND -VALID
002051*    88-LEVEL.  5000-INDICATOR-RTN ONLY FLIPS IT TO "Y" ONCE THE
002052*    ROW'S TRAILING WINDOW IS FULL; 7200-LOAD-ENRICHED-RTN TESTS
002053*    THE 88 TO DECIDE BETWEEN THE NUMERIC VALUE AND SPACES.
002054         10  WK-SMA-20               PIC S9(9)V9(6)
002055                         SIGN IS LEADING SEPARATE CHARACTER.
002056         10  WK-SMA-20-SET           PIC X(1) VALUE "N".
002057             88  WK-SMA-20-VALID     VALUE "Y".
002058         10  WK-SMA-50               PIC S9(9)V9(6)
002059                         SIGN IS LEADING SEPARATE CHARACTER.
002060         10  WK-SMA-50-SET           PIC X(1) VALUE "N".
002061             88  WK-SMA-50-VALID     VALUE "Y".
002062*    SIMPLE RETURN -- UNDEFINED ONLY ON ROW 1 (NO PRIOR CLOSE).
002063         10  WK-RETURNS              PIC S9(3)V9(6)
002064                         SIGN IS LEADING SEPARATE CHARACTER.
002065         10  WK-RETURNS-SET          PIC X(1) VALUE "N".
002066             88  WK-RETURNS-VALID    VALUE "Y".
002067*    NATURAL-LOG RETURN -- SAME AVAILABILITY AS WK-RETURNS SINCE
002068*    IT IS DERIVED FROM THE SAME CLOSE-OVER-CLOSE RATIO.
002069         10  WK-LOG-RETURNS          PIC S9(3)V9(6)
002070                         SIGN IS LEADING SEPARATE CHARACTER.
002071         10  WK-LOG-RETURNS-SET      PIC X(1) VALUE "N".
002072             88  WK-LOG-RETURNS-VALID VALUE "Y".
002073         10  WK-VOLATILITY-20        PIC S9(3)V9(6)
002074                         SIGN IS LEADING SEPARATE CHARACTER.
002075         10  WK-VOLATILITY-20-SET    PIC X(1) VALUE "N".
002076             88  WK-VOLATILITY-20-VALID VALUE "Y".
002077         10  WK-RSI                  PIC S9(3)V9(6)
002078                         SIGN IS LEADING SEPARATE CHARACTER.
002079         10  WK-RSI-SET              PIC X(1) VALUE "N".
002080             88  WK-RSI-VALID        VALUE "Y".
002081         10  FILLER                  PIC X(1) VALUE SPACE.
002290*
002300*    WEEKLY ROLL-UP TABLE.
002310*
002320 01  WS-WEEKLY-TABLE.
002322*    ONE ENTRY PER CLOSED WEEK -- SAME FIVE OHLCV FIELDS AS THE
002323*    DAILY TABLE SINCE A WEEKLY BAR IS JUST A COARSER BAR.
002324     05  WS-WEEKLY-ENTRY OCCURS 1000 TIMES.
002340         10  WW-WEEK-END             PIC X(10).
002350         10  WW-SYMBOL               PIC X(8).
002360         10  WW-OPEN-PRC             PIC S9(9)V9(4)
002370                         SIGN IS LEADING SEPARATE CHARACTER.
002380         10  WW-HIGH-PRC             PIC S9(9)V9(4)
002390                         SIGN IS LEADING SEPARATE CHARACTER.
002400         10  WW-LOW-PRC              PIC S9(9)V9(4)
002410                         SIGN IS LEADING SEPARATE CHARACTER.
002420         10  WW-CLOSE-PRC            PIC S9(9)V9(4)
002430                         SIGN IS LEADING SEPARATE CHARACTER.
002440         10  WW-VOLUME               PIC S9(13)V9(2)
002450                         SIGN IS LEADING SEPARATE CHARACTER.
002455         10  FILLER                  PIC X(1) VALUE SPACE.
002460*
002470*    WEEK-IN-PROGRESS ACCUMULATOR FOR THE RESAMPLER CONTROL BREAK.
002480*
002490 01  WS-WEEK-ACCUM.
002492*    88 WK-WEEK-OPEN IS TRUE FROM THE ROW THAT OPENS A WEEK
002493*    UNTIL 6200-CLOSE-WEEK-RTN FLUSHES IT -- TELLS THE CONTROL
002494*    BREAK IN 6010-RESAMPLE-LOOP-RTN WHETHER TO SEED OR EXTEND.
002495     05  WS-WEEK-OPEN-SW             PIC X(1) VALUE "N".
002496         88  WK-WEEK-OPEN            VALUE "Y".
002497*    WEEK-ENDING SUNDAY DATE AND SYMBOL OF THE WEEK IN PROGRESS,
002498*    COMPARED EACH ROW TO DETECT THE CONTROL BREAK.
002500     05  WS-CURRENT-WEEK-END         PIC X(10) VALUE SPACES.
002505     05  WS-CURRENT-SYMBOL           PIC X(8) VALUE SPACES.
002510*    OHLCV ACCUMULATORS FOR THE WEEK IN PROGRESS -- OPEN/HIGH/
002511*    LOW SEED OR COMPARE, CLOSE IS OVERWRITTEN EVERY ROW, VOLUME
002512*    RUNS A SIMPLE SUM.
002515     05  WS-WK-OPEN-PRC              PIC S9(9)V9(4) COMP-3 VALUE ZERO.
002520     05  WS-WK-HIGH-PRC              PIC S9(9)V9(4) COMP-3 VALUE ZERO.
002525     05  WS-WK-LOW-PRC               PIC S9(9)V9(4) COMP-3 VALUE ZERO.
002530     05  WS-WK-CLOSE-PRC             PIC S9(9)V9(4) COMP-3 VALUE ZERO.
002535     05  WS-WK-VOLUME                PIC S9(13)V9(2) COMP-3 VALUE ZERO.
002540     05  FILLER                      PIC X(1) VALUE SPACE.
002590*
002600*    SUNDAY WEEK-ENDING DATE CALCULATION.  USES ZELLER'S
002610*    CONGRUENCE FOR THE DAY OF WEEK AND THEN ADVANCES THE
002620*    CALENDAR ONE DAY AT A TIME -- THIS COMPILER HAS NO DATE
002630*    INTRINSIC.
002640*
002650 01  WS-WEEK-END-BUILD.
002652*    ASSEMBLES THE COMPUTED SUNDAY DATE BACK INTO THE SAME
002653*    YYYY-MM-DD TEXT FORM THE INPUT TIMESTAMP ARRIVES IN, SO IT
002654*    CAN BE MOVED STRAIGHT INTO WS-CURRENT-WEEK-END.
002660     05  WS-WEB-YYYY                 PIC 9(4).
002670     05  FILLER                      PIC X(1) VALUE "-".
002680     05  WS-WEB-MM                   PIC 9(2).
002690     05  FILLER                      PIC X(1) VALUE "-".
002700     05  WS-WEB-DD                   PIC 9(2).
002720 01  WS-DATE-CALC.
002721*    DATE BEING CLASSIFIED BY ZELLER'S CONGRUENCE -- Y/M/D
002722*    BROKEN OUT OF THE ISO TIMESTAMP ON THE INBOUND ROW.
002723     05  WS-ZL-YEAR                  PIC 9(4) COMP-3 VALUE ZERO.
002724     05  WS-ZL-MONTH                 PIC 9(2) COMP-3 VALUE ZERO.
002725     05  WS-ZL-DAY                   PIC 9(2) COMP-3 VALUE ZERO.
002730*    CENTURY AND YEAR-OF-CENTURY TERMS ZELLER'S FORMULA NEEDS
002731*    SEPARATELY FROM THE 4-DIGIT YEAR (JAN/FEB ALREADY SHIFTED
002732*    TO MONTHS 13/14 OF THE PRIOR YEAR BY THE TIME THIS FILLS).
002733     05  WS-ZL-CENTURY               PIC 9(2) COMP-3 VALUE ZERO.
002734     05  WS-ZL-YR-OF-CENT            PIC 9(2) COMP-3 VALUE ZERO.
002740*    INTERMEDIATE TERMS OF THE CONGRUENCE -- TERM1 IS THE
002741*    (13*(MONTH+1))/5 PIECE, TERM3/TERM4 THE CENTURY-ADJUST
002742*    PIECES, SUM THE RUNNING TOTAL BEFORE THE FINAL MOD 7.
002743     05  WS-ZL-TERM1                 PIC 9(4) COMP-3 VALUE ZERO.
002744     05  WS-ZL-TERM3                 PIC 9(2) COMP-3 VALUE ZERO.
002745     05  WS-ZL-TERM4                 PIC 9(2) COMP-3 VALUE ZERO.
002746     05  WS-ZL-SUM                   PIC 9(6) COMP-3 VALUE ZERO.
002750     05  WS-ZL-QUOT                  PIC 9(4) COMP-3 VALUE ZERO.
002751*    WS-ZL-H IS ZELLER'S RAW DAY-OF-WEEK CODE (0=SATURDAY
002752*    THROUGH 6=FRIDAY) -- 6110 CONVERTS IT TO DAYS-UNTIL-SUNDAY.
002753     05  WS-ZL-H                     PIC 9(2) COMP-3 VALUE ZERO.
002754     05  WS-ZL-OFFSET-TEMP           PIC 9(2) COMP-3 VALUE ZERO.
002755     05  WS-ZL-OQUOT                 PIC 9(2) COMP-3 VALUE ZERO.
002760*    DAYS-TO-ADD DRIVES THE DAY-AT-A-TIME CALENDAR ADVANCE IN
002761*    6110-ADD-ONE-DAY-RTN; THE WORK-Y/M/D FIELDS BELOW ARE THE
002762*    RUNNING CALENDAR POSITION WHILE THAT LOOP IS IN PROGRESS.
002763     05  WS-DAYS-TO-ADD              PIC 9(2) COMP-3 VALUE ZERO.
002770     05  WS-WORK-YEAR                PIC 9(4) COMP-3 VALUE ZERO.
002771     05  WS-WORK-MONTH               PIC 9(2) COMP-3 VALUE ZERO.
002772     05  WS-WORK-DAY                 PIC 9(2) COMP-3 VALUE ZERO.
002773*    DIM-CURRENT HOLDS THE DAYS-IN-MONTH LOOKUP RESULT FOR THE
002774*    WORKING MONTH SO 6110 KNOWS WHEN TO ROLL TO THE NEXT MONTH.
002780     05  WS-DIM-CURRENT              PIC 9(2) COMP-3 VALUE ZERO.
002781*    LEAP-YEAR IS SET BY 6120 USING THE STANDARD GREGORIAN
002782*    DIV-4/NOT-DIV-100/DIV-400 TEST BEFORE EACH DAYS-IN-MONTH
002783*    LOOKUP SO FEBRUARY'S ENTRY CAN BE OVERRIDDEN TO 29.
002784     05  WS-LEAP-SW                  PIC X(1) VALUE "N".
002785         88  LEAP-YEAR                VALUE "Y".
002790*    QUOTIENT/REMAINDER WORK PAIRS FOR THE THREE DIVISIBILITY
002791*    TESTS (BY 4, BY 100, BY 400) THAT MAKE UP THE LEAP RULE.
002792     05  WS-LY-Q4                    PIC 9(4) COMP-3 VALUE ZERO.
002793     05  WS-LY-R4                    PIC 9(4) COMP-3 VALUE ZERO.
002794     05  WS-LY-Q100                  PIC 9(4) COMP-3 VALUE ZERO.
002795     05  WS-LY-R100                  PIC 9(4) COMP-3 VALUE ZERO.
002796     05  WS-LY-Q400                  PIC 9(4) COMP-3 VALUE ZERO.
002797     05  WS-LY-R400                  PIC 9(4) COMP-3 VALUE ZERO.
002798     05  FILLER                      PIC X(1) VALUE SPACE.
002990*
003000*    DAYS-PER-MONTH TABLE.  FEBRUARY ENTRY IS OVERRIDDEN AT
003010*    RUN TIME WHEN THE WORKING YEAR IS A LEAP YEAR.
003020*
003030 01  WS-DAYS-IN-MONTH-CONSTANTS.
003040     05  FILLER                      PIC 9(2) VALUE 31.
003050     05  FILLER                      PIC 9(2) VALUE 28.
003060     05  FILLER                      PIC 9(2) VALUE 31.
003070     05  FILLER                      PIC 9(2) VALUE 30.
003080     05  FILLER                      PIC 9(2) VALUE 31.
003090     05  FILLER                      PIC 9(2) VALUE 30.
003100     05  FILLER                      PIC 9(2) VALUE 31.
003110     05  FILLER                      PIC 9(2) VALUE 31.
003120     05  FILLER                      PIC 9(2) VALUE 30.
003130     05  FILLER                      PIC 9(2) VALUE 31.
003140     05  FILLER                      PIC 9(2) VALUE 30.
003150     05  FILLER                      PIC 9(2) VALUE 31.
003160 01  WS-DAYS-IN-MONTH-TBL REDEFINES WS-DAYS-IN-MONTH-CONSTANTS.
003170     05  WS-DIM                      PIC 9(2) OCCURS 12 TIMES.
003180*
003190*    INDICATOR-ENGINE WORK FIELDS.
003200*
003210 01  WS-CALC-FIELDS.
003211*    WS-SUM-CLOSE ACCUMULATES THE TRAILING WINDOW FOR BOTH SMA-20
003212*    AND SMA-50 (RESET AND REUSED FOR EACH); DELTA-CLOSE HOLDS
003213*    THE RAW CLOSE(I)-CLOSE(I-1) BEHIND THE RETURN CALCULATIONS.
003215     05  WS-SUM-CLOSE                PIC S9(13)V9(6) COMP-3 VALUE ZERO.
003220     05  WS-DELTA-CLOSE              PIC S9(9)V9(4) COMP-3 VALUE ZERO.
003225*    VOLATILITY-20 WORK: SUM-RET/MEAN-RET ARE THE FIRST PASS
003226*    OVER THE TRAILING 20 RETURNS, DEV-TEMP/SUM-SQ-DEV/VARIANCE
003227*    THE SECOND PASS (SAMPLE VARIANCE, DIVISOR N-1), STDDEV THE
003228*    NEWTON-RAPHSON SQUARE ROOT OF THE VARIANCE BEFORE IT IS
003229*    SCALED BY WS-ANNUALIZE-FACTOR.
003230     05  WS-SUM-RET                  PIC S9(9)V9(9) COMP-3 VALUE ZERO.
003235     05  WS-MEAN-RET                 PIC S9(3)V9(9) COMP-3 VALUE ZERO.
003240     05  WS-DEV-TEMP                 PIC S9(9)V9(9) COMP-3 VALUE ZERO.
003245     05  WS-SUM-SQ-DEV               PIC S9(9)V9(9) COMP-3 VALUE ZERO.
003250     05  WS-VARIANCE                 PIC S9(9)V9(9) COMP-3 VALUE ZERO.
003255     05  WS-STDDEV                   PIC S9(3)V9(9) COMP-3 VALUE ZERO.
003260*    RSI-14 WORK: GAIN/LOSS ARE SUMMED SEPARATELY OVER THE
003265*    TRAILING 14 DAYS (LOSSES KEPT POSITIVE), AVERAGED, THEN
003270*    RS-VALUE = AVG-GAIN/AVG-LOSS FEEDS THE STANDARD RSI FORMULA;
003275*    GAIN-OR-LOSS IS THE PER-DAY SCRATCH FIELD 5510 TESTS FOR
003280*    SIGN BEFORE ROUTING INTO ONE SUM OR THE OTHER.
003285     05  WS-SUM-GAIN                 PIC S9(9)V9(6) COMP-3 VALUE ZERO.
003290     05  WS-SUM-LOSS                 PIC S9(9)V9(6) COMP-3 VALUE ZERO.
003295     05  WS-AVG-GAIN                 PIC S9(9)V9(6) COMP-3 VALUE ZERO.
003300     05  WS-AVG-LOSS                 PIC S9(9)V9(6) COMP-3 VALUE ZERO.
003305     05  WS-GAIN-OR-LOSS             PIC S9(9)V9(4) COMP-3 VALUE ZERO.
003310     05  WS-RS-VALUE                 PIC S9(9)V9(6) COMP-3 VALUE ZERO.
003315     05  FILLER                      PIC X(1) VALUE SPACE.
003360*
003370*    NATURAL-LOG SERIES ROUTINE WORK FIELDS (SEE PARAGRAPH
003380*    5300).  USES THE ARCTANH SERIES LN(X) = 2*(Z+Z3/3+Z5/5+..)
003390*    WHERE Z = (X-1)/(X+1) -- CONVERGES IN A FEW TERMS FOR THE
003400*    CLOSE-OVER-CLOSE RATIOS THIS PROGRAM FEEDS IT.
003410*
003420 01  WS-LN-WORK.
003421*    WS-LN-INPUT IS THE CLOSE-OVER-CLOSE RATIO HANDED IN; Z IS
003422*    THE ARCTANH ARGUMENT (X-1)/(X+1) COMPUTED ONCE UP FRONT.
003423     05  WS-LN-INPUT                 PIC S9(3)V9(9) COMP-3 VALUE ZERO.
003424     05  WS-LN-Z                     PIC S9(3)V9(9) COMP-3 VALUE ZERO.
003425*    POWER CARRIES Z RAISED TO THE CURRENT ODD EXPONENT ACROSS
003426*    ITERATIONS OF 5310-LN-TERM-RTN; TERM IS POWER/DENOM ADDED
003427*    INTO THE RUNNING RESULT EACH PASS BEFORE THE FINAL TIMES 2.
003428     05  WS-LN-POWER                 PIC S9(3)V9(9) COMP-3 VALUE ZERO.
003429     05  WS-LN-TERM                  PIC S9(3)V9(9) COMP-3 VALUE ZERO.
003430     05  WS-LN-DENOM                 PIC 9(3) COMP-3 VALUE ZERO.
003431     05  WS-LN-RESULT                PIC S9(3)V9(9) COMP-3 VALUE ZERO.
003432     05  FILLER                      PIC X(1) VALUE SPACE.
003433*
003434*    SQUARE-ROOT WORK FIELDS (SEE PARAGRAPH 5450).  NEWTON-
003435*    RAPHSON ITERATION -- NO SQRT INTRINSIC ON THIS COMPILER.
003436*
003437 01  WS-SQRT-WORK.
003438*    INPUT IS THE VARIANCE BEING ROOTED; ESTIMATE IS THE CURRENT
003439*    GUESS, NEXT THE REFINED GUESS EACH ITERATION PRODUCES, AND
003440*    RESULT IS WHATEVER ESTIMATE SETTLES TO WHEN 5460 CONVERGES.
003442     05  WS-SQRT-INPUT                PIC S9(9)V9(9) COMP-3 VALUE ZERO.
003444     05  WS-SQRT-ESTIMATE             PIC S9(9)V9(9) COMP-3 VALUE ZERO.
003446     05  WS-SQRT-NEXT                 PIC S9(9)V9(9) COMP-3 VALUE ZERO.
003448     05  WS-SQRT-RESULT               PIC S9(9)V9(9) COMP-3 VALUE ZERO.
003450     05  FILLER                       PIC X(1) VALUE SPACE.
003580*
003590 PROCEDURE DIVISION.
003600*
003605*    PIPELINE DRIVER.  FIXED ORDER IS OPEN, EXTRACT, VALIDATE,
003606*    INDICATORS (IF CALLED FOR), RESAMPLE (IF CALLED FOR), LOAD,
003607*    REPORT, CLOSE.  THE RUN ABORTS EARLY ONLY IF THE EXTRACTOR
003608*    CAME BACK EMPTY -- EVERY OTHER STEP RUNS TO COMPLETION EVEN
003609*    ON A ZERO-SURVIVOR VALIDATE PASS, SO THE REPORT ALWAYS PRINTS.
003610 1000-MAIN-RTN.
003611*    STEP 1 - OPEN ALL THREE FILES OR ABEND TRYING.
003612     PERFORM 2000-OPEN-RTN THRU 2000-OPEN-EXIT.
003613*    STEP 2 - PULL EVERY ROW OF THE NIGHTLY FEED INTO WS-RAW-TABLE.
003620     PERFORM 3000-EXTRACT-RTN THRU 3000-EXTRACT-EXIT.
003621*    AN EMPTY FEED MEANS THE VENDOR DROP FAILED OR CAME IN BLANK --
003622*    NO SENSE RUNNING THE REST OF THE JOB AGAINST NOTHING.
003630     IF WS-READ-CNT = ZERO
003640         DISPLAY "PRCBAR001-NO PRICE BAR ROWS WERE EXTRACTED, RUN ENDED"
003650         PERFORM 9000-CLOSE-RTN THRU 9000-CLOSE-EXIT
003660     END-IF.
003661*    CAPTURE THE BEFORE COUNT FOR THE DATA QUALITY REPORT BEFORE
003662*    THE VALIDATOR STARTS DROPPING ROWS.
003670     MOVE WS-READ-CNT TO WS-QR-INITIAL-ROWS.
003671*    STEP 3 - RUN THE FOUR DATA-QUALITY EDITS IN THE DESK'S ORDER.
003680     PERFORM 4000-VALIDATE-RTN THRU 4000-VALIDATE-EXIT.
003681*    STEP 4 - TECHNICAL INDICATORS ARE SKIPPED WHEN UPSI-0 IS ON
003682*    (SEE SPECIAL-NAMES) -- A PLAIN PASS-THROUGH RUN NEEDS NO
003683*    MOVING AVERAGES.
003690     IF ADD-INDICATORS
003700         PERFORM 5000-INDICATOR-RTN THRU 5000-INDICATOR-EXIT
003710     END-IF.
003711*    STEP 5 - WEEKLY ROLL-UP ONLY RUNS WHEN UPSI-1 CALLS FOR IT.
003720     IF RESAMPLE-WEEKLY
003730         PERFORM 6000-RESAMPLE-RTN THRU 6000-RESAMPLE-EXIT
003740     END-IF.
003741*    STEP 6 - LOAD WRITES EITHER THE WEEKLY FILE OR THE ENRICHED
003742*    DAILY FILE, NEVER BOTH (SEE 7000-LOAD-RTN BELOW).
003750     PERFORM 7000-LOAD-RTN THRU 7000-LOAD-EXIT.
003751*    STEP 7 - THE DATA QUALITY REPORT PRINTS ON EVERY RUN, GOOD
003752*    OR BAD, SO THE DESK ALWAYS SEES WHAT WAS DROPPED AND WHY.
003760     PERFORM 8000-REPORT-RTN THRU 8000-REPORT-EXIT.
003770     PERFORM 9000-CLOSE-RTN THRU 9000-CLOSE-EXIT.
003780 1000-MAIN-EXIT.
003790     EXIT.
003810*
003820*    2000 SERIES - FILE OPEN.  ANY OPEN FAILURE IS FATAL -- THERE
003825*    IS NO POINT IN A PARTIAL RUN OF AN ETL JOB AGAINST MISSING
003827*    OR MISASSIGNED FILES, SO EACH CHECK GOES STRAIGHT TO STOP RUN
003828*    RATHER THAN THE USUAL 9000-CLOSE-RTN (THE OTHER TWO FILES
003829*    MAY NOT EVEN BE OPEN YET TO CLOSE).
003830*
003840 2000-OPEN-RTN.
003845*    INPUT FILE FIRST -- NOTHING DOWNSTREAM CAN RUN WITHOUT IT.
003850     OPEN INPUT PRBARFIL.
003860     IF NOT PRB-OK
003870         DISPLAY "PRCBAR002-PRBARFIL OPEN FAILED, STATUS " PRB-FSTAT
003880         STOP RUN
003890     END-IF.
003895*    BOTH OUTPUT FILES ARE OPENED REGARDLESS OF WHICH ONE THE RUN
003897*    WILL ACTUALLY WRITE TO (SEE 7000-LOAD-RTN) -- SIMPLER THAN
003898*    CONDITIONALLY OPENING BASED ON THE UPSI-1 SWITCH.
003900     OPEN OUTPUT ENBARFIL.
003910     IF NOT ENB-OK
003920         DISPLAY "PRCBAR003-ENBARFIL OPEN FAILED, STATUS " ENB-FSTAT
003930         STOP RUN
003940     END-IF.
003950     OPEN OUTPUT WKBARFIL.
003960     IF NOT WKB-OK
003970         DISPLAY "PRCBAR004-WKBARFIL OPEN FAILED, STATUS " WKB-FSTAT
003980         STOP RUN
003990     END-IF.
004000 2000-OPEN-EXIT.
004010     EXIT.
004020*
004030*    3000 SERIES - DAILY BAR EXTRACTOR.  READS PRBARFIL TO
004032*    END-OF-FILE, LOADING EVERY ROW INTO WS-RAW-TABLE SO THE
004034*    VALIDATOR CAN SCAN FORWARD AND BACKWARD ACROSS THE WHOLE
004036*    FEED (THE DUPLICATE CHECK IN PARTICULAR NEEDS THAT).
004040*
004050 3000-EXTRACT-RTN.
004060     PERFORM 3010-EXTRACT-READ-RTN THRU 3010-EXTRACT-READ-EXIT
004070         UNTIL PRBARFIL-EOF.
004080 3000-EXTRACT-EXIT.
004090     EXIT.
004100*
004110 3010-EXTRACT-READ-RTN.
004115*    GO TO, NOT END-IF, ON END OF FILE -- WE WANT OUT OF THIS
004117*    PARAGRAPH IMMEDIATELY, BEFORE THE TABLE-FULL CHECK AND THE
004119*    ROW COPY BELOW EVER TOUCH A RECORD THAT ISN'T THERE.
004120     READ PRBARFIL
004130         AT END
004140             MOVE "Y" TO EOF-PRBARFIL
004150             GO TO 3010-EXTRACT-READ-EXIT.
004155*    TABLE-FULL GUARD -- MUST FIRE BEFORE WE BUMP THE SUBSCRIPT,
004157*    OR THE VERY NEXT MOVE BELOW WOULD WRITE PAST THE OCCURS 5000
004159*    BOUND AND CORRUPT WHATEVER STORAGE FOLLOWS WS-RAW-TABLE.
004160     IF WS-IX = WS-MAX-RAW-ROWS
004170         DISPLAY "PRCBAR005-DAILY BAR TABLE FULL AT " WS-MAX-RAW-ROWS
004180             " ROWS, RUN ENDED"
004190         PERFORM 9000-CLOSE-RTN THRU 9000-CLOSE-EXIT
004200     END-IF.
004210     ADD 1 TO WS-IX.
004215*    WS-READ-CNT IS THE "BEFORE" COUNT FOR THE QUALITY REPORT --
004217*    IT NEVER GETS DECREMENTED, EVEN WHEN THE VALIDATOR LATER
004219*    DROPS THE ROW WE ARE ABOUT TO STORE.
004220     ADD 1 TO WS-READ-CNT.
004230     MOVE PRICE-BAR-REC TO WS-RAW-FIELDS (WS-IX).
004235*    DISPOSITION BYTE STARTS BLANK; THE VALIDATOR STAMPS IT K/D/O/
004237*    P/V BELOW IN THE 4000 SERIES.
004240     MOVE SPACE TO WS-RAW-DISP (WS-IX).
004250 3010-EXTRACT-READ-EXIT.
004260     EXIT.
004270*
004280*    4000 SERIES - DATA QUALITY VALIDATOR.  RULE ORDER IS
004290*    FIXED BY THE DESK -- DUPLICATE, THEN OHLC CONSISTENCY,
004300*    THEN NON-POSITIVE PRICE, THEN NEGATIVE VOLUME.  A ROW
004310*    THAT FAILS ONE RULE IS NOT RE-TESTED AGAINST THE REST.
004320*
004330 4000-VALIDATE-RTN.
004335*    WS-KX CARRIES FORWARD OUT OF THE LOOP BELOW AS THE COUNT OF
004337*    SURVIVING ROWS -- IT IS THE WORKING-STORAGE SUBSCRIPT THE
004338*    VALIDATE LOOP USES TO APPEND TO WS-KEPT-TABLE.
004340     PERFORM 4010-VALIDATE-LOOP-RTN THRU 4010-VALIDATE-LOOP-EXIT
004350         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-READ-CNT.
004360     MOVE WS-KX TO WS-QR-FINAL-ROWS.
004365*    REMOVED = INITIAL - FINAL, PER THE DATA QUALITY REPORT
004367*    ARITHMETIC THE RESEARCH DESK SPECIFIED.
004370     SUBTRACT WS-QR-FINAL-ROWS FROM WS-QR-INITIAL-ROWS
004380         GIVING WS-QR-REMOVED-ROWS.
004390 4000-VALIDATE-EXIT.
004400     EXIT.
004410*
004415*    EACH CHECK BELOW ONLY RUNS IF THE ROW SURVIVED EVERY CHECK
004417*    BEFORE IT -- THE GO TO DROPS OUT AS SOON AS A ROW FAILS, SO
004418*    A DUPLICATE ROW IS NEVER ALSO COUNTED AS BAD-OHLC EVEN IF
004419*    IT HAPPENS TO BE BOTH.
004420 4010-VALIDATE-LOOP-RTN.
004430     PERFORM 4100-DUP-CHECK-RTN THRU 4100-DUP-CHECK-EXIT.
004440     IF BAR-DUP (WS-IX)
004450         ADD 1 TO WS-QR-DUP-COUNT
004460         GO TO 4010-VALIDATE-LOOP-EXIT
004470     END-IF.
004480     PERFORM 4200-OHLC-CHECK-RTN THRU 4200-OHLC-CHECK-EXIT.
004490     IF BAR-BADOHLC (WS-IX)
004500         ADD 1 TO WS-QR-OHLC-COUNT
004510         GO TO 4010-VALIDATE-LOOP-EXIT
004520     END-IF.
004530     PERFORM 4300-PRICE-CHECK-RTN THRU 4300-PRICE-CHECK-EXIT.
004540     IF BAR-NEGPRC (WS-IX)
004550         ADD 1 TO WS-QR-NEGPRC-COUNT
004560         GO TO 4010-VALIDATE-LOOP-EXIT
004570     END-IF.
004580     PERFORM 4400-VOLUME-CHECK-RTN THRU 4400-VOLUME-CHECK-EXIT.
004590     IF BAR-NEGVOL (WS-IX)
004600         ADD 1 TO WS-QR-NEGVOL-COUNT
004610         GO TO 4010-VALIDATE-LOOP-EXIT
004620     END-IF.
004625*    ROW PASSED ALL FOUR CHECKS -- STAMP IT KEPT AND COPY IT
004627*    FORWARD INTO WS-KEPT-TABLE, WHICH IS WHAT THE INDICATOR
004628*    ENGINE AND THE LOADER BOTH WORK FROM.
004630     MOVE "K" TO WS-RAW-DISP (WS-IX).
004640     ADD 1 TO WS-KX.
004650     MOVE WS-RAW-TIMESTAMP (WS-IX) TO WK-TIMESTAMP (WS-KX).
004660     MOVE WS-RAW-SYMBOL (WS-IX) TO WK-SYMBOL (WS-KX).
004670     MOVE WS-RAW-OPEN-PRC (WS-IX) TO WK-OPEN-PRC (WS-KX).
004680     MOVE WS-RAW-HIGH-PRC (WS-IX) TO WK-HIGH-PRC (WS-KX).
004690     MOVE WS-RAW-LOW-PRC (WS-IX) TO WK-LOW-PRC (WS-KX).
004700     MOVE WS-RAW-CLOSE-PRC (WS-IX) TO WK-CLOSE-PRC (WS-KX).
004710     MOVE WS-RAW-VOLUME (WS-IX) TO WK-VOLUME (WS-KX).
004720 4010-VALIDATE-LOOP-EXIT.
004730     EXIT.
004740*
004750*    MODIFIED: 02/05/2001 - SCAN NOW RUNS AGAINST KEPT ROWS ONLY,
004760*    NOT EVERY PRIOR ROW (SEE CR-1902 IN THE CHANGE LOG ABOVE).
004770*
004780 4100-DUP-CHECK-RTN.
004785*    RESET THE SWITCH FOR EACH CANDIDATE ROW BEFORE SCANNING --
004787*    WS-DUP-FOUND-SW IS SHARED 77-LEVEL STORAGE, NOT LOCAL TO
004788*    THIS PARAGRAPH.
004790     MOVE "N" TO WS-DUP-FOUND-SW.
004795*    THE FIRST ROW IN THE FEED CANNOT BE A DUPLICATE OF ANYTHING,
004797*    SO SKIP THE COMPARE LOOP ENTIRELY WHEN WS-IX = 1.
004800     IF WS-IX > 1
004810         PERFORM 4110-DUP-COMPARE-RTN THRU 4110-DUP-COMPARE-EXIT
004820             VARYING WS-JX FROM 1 BY 1
004830             UNTIL WS-JX >= WS-IX OR DUP-FOUND
004840     END-IF.
004850     IF DUP-FOUND
004860         MOVE "D" TO WS-RAW-DISP (WS-IX)
004870     END-IF.
004880 4100-DUP-CHECK-EXIT.
004890     EXIT.
004900*
004901*    A MATCH ONLY COUNTS IF THE EARLIER ROW WAS ITSELF KEPT --
004902*    COMPARING AGAINST A ROW ALREADY DROPPED FOR SOME OTHER
004903*    REASON WOULD LET A TRUE DUPLICATE SLIP THROUGH UNFLAGGED.
004904*    WS-RAW-LINE IS THE WHOLE 90-BYTE RECORD REDEFINITION, SO
004905*    THIS IS A SINGLE FULL-RECORD COMPARE, NOT FIELD BY FIELD.
004910 4110-DUP-COMPARE-RTN.
004920     IF BAR-KEPT (WS-JX)
004930         AND WS-RAW-LINE (WS-JX) = WS-RAW-LINE (WS-IX)
004940             MOVE "Y" TO WS-DUP-FOUND-SW
004950     END-IF.
004960 4110-DUP-COMPARE-EXIT.
004970     EXIT.
004980*
004985*    A BAR IS INTERNALLY INCONSISTENT IF THE HIGH ISN'T THE
004987*    HIGHEST OF THE FOUR PRICES OR THE LOW ISN'T THE LOWEST --
004988*    ANY ONE OF THE FIVE COMPARISONS BELOW IS ENOUGH TO FAIL IT.
004990 4200-OHLC-CHECK-RTN.
005000     IF WS-RAW-HIGH-PRC (WS-IX) < WS-RAW-LOW-PRC (WS-IX)
005010         OR WS-RAW-HIGH-PRC (WS-IX) < WS-RAW-OPEN-PRC (WS-IX)
005020         OR WS-RAW-HIGH-PRC (WS-IX) < WS-RAW-CLOSE-PRC (WS-IX)
005030         OR WS-RAW-LOW-PRC (WS-IX) > WS-RAW-OPEN-PRC (WS-IX)
005040         OR WS-RAW-LOW-PRC (WS-IX) > WS-RAW-CLOSE-PRC (WS-IX)
005050             MOVE "O" TO WS-RAW-DISP (WS-IX)
005060     END-IF.
005070 4200-OHLC-CHECK-EXIT.
005080     EXIT.
005090*
005095*    ANY ONE OF THE FOUR PRICES AT ZERO OR BELOW FAILS THE ROW --
005097*    A QUOTE VENDOR GLITCH SOMETIMES SENDS A ZERO-FILLED BAR
005098*    RATHER THAN DROPPING THE ROW ENTIRELY.
005100 4300-PRICE-CHECK-RTN.
005110     IF WS-RAW-OPEN-PRC (WS-IX) NOT GREATER ZERO
005120         OR WS-RAW-HIGH-PRC (WS-IX) NOT GREATER ZERO
005130         OR WS-RAW-LOW-PRC (WS-IX) NOT GREATER ZERO
005140         OR WS-RAW-CLOSE-PRC (WS-IX) NOT GREATER ZERO
005150             MOVE "P" TO WS-RAW-DISP (WS-IX)
005160     END-IF.
005170 4300-PRICE-CHECK-EXIT.
005180     EXIT.
005190*
005195*    LAST OF THE FOUR RULES -- VOLUME BELOW ZERO IS NONSENSICAL
005197*    FOR A TRADE TOTAL AND IS NOT SEEN IN PRACTICE EXCEPT AS A
005198*    FEED ERROR.
005200 4400-VOLUME-CHECK-RTN.
005210     IF WS-RAW-VOLUME (WS-IX) < ZERO
005220         MOVE "V" TO WS-RAW-DISP (WS-IX)
005230     END-IF.
005240 4400-VOLUME-CHECK-EXIT.
005250     EXIT.
005260*
005270*    5000 SERIES - TECHNICAL INDICATOR ENGINE.  RUNS OVER THE
005280*    SURVIVING ROWS IN WK-TIMESTAMP ORDER.  EVERY INDICATOR IS
005290*    LEFT UNDEFINED (THE -SET FLAG STAYS "N") UNTIL ITS WINDOW
005300*    IS FULL, PER THE RESEARCH DESK'S SPECIFICATION.
005310*
005320 5000-INDICATOR-RTN.
005330     PERFORM 5010-INDICATOR-LOOP-RTN THRU 5010-INDICATOR-LOOP-EXIT
005340         VARYING WS-KX FROM 1 BY 1 UNTIL WS-KX > WS-QR-FINAL-ROWS.
005350 5000-INDICATOR-EXIT.
005360     EXIT.
005370*
005380 5010-INDICATOR-LOOP-RTN.
005382*    ORDER DOES NOT MATTER AMONG THE FOUR -- NONE OF THEM READS
005384*    A FIELD ANOTHER ONE OF THEM SETS FOR THIS SAME WS-KX -- BUT
005386*    SMA RUNS FIRST SINCE IT IS THE CHEAPEST OF THE FOUR.
005390     PERFORM 5100-CALC-SMA-RTN THRU 5100-CALC-SMA-EXIT.
005400     PERFORM 5200-CALC-RETURNS-RTN THRU 5200-CALC-RETURNS-EXIT.
005410     PERFORM 5400-CALC-VOLATILITY-RTN THRU 5400-CALC-VOLATILITY-EXIT.
005420     PERFORM 5500-CALC-RSI-RTN THRU 5500-CALC-RSI-EXIT.
005430 5010-INDICATOR-LOOP-EXIT.
005440     EXIT.
005450*
005452*    SMA-20/50 ARE LEFT UNDEFINED (THE -SET SWITCH STAYS "N", ITS
005454*    INITIALIZED VALUE FROM THE TABLE OCCURS CLAUSE) UNTIL WS-KX
005456*    REACHES THE FULL WINDOW SIZE -- THE RESEARCH DESK DOES NOT
005458*    WANT A PARTIAL-WINDOW AVERAGE MASQUERADING AS A REAL ONE.
005460 5100-CALC-SMA-RTN.
005462*    20-DAY WINDOW.  WS-WINDOW-START IS THE FIRST ROW IN THE
005464*    TRAILING WINDOW; THE SUM PARAGRAPH WALKS FORWARD FROM THERE
005466*    THROUGH WS-KX INCLUSIVE, SO THE WINDOW IS EXACTLY 20 WIDE.
005470     IF WS-KX NOT LESS WS-SMA-20-PERIODS
005480         COMPUTE WS-WINDOW-START = WS-KX - WS-SMA-20-PERIODS + 1
005490         MOVE ZERO TO WS-SUM-CLOSE
005500         PERFORM 5110-SUM-CLOSE-RTN THRU 5110-SUM-CLOSE-EXIT
005510             VARYING WS-JX FROM WS-WINDOW-START BY 1
005520             UNTIL WS-JX > WS-KX
005530         COMPUTE WK-SMA-20 (WS-KX) ROUNDED =
005540             WS-SUM-CLOSE / WS-SMA-20-PERIODS
005550         MOVE "Y" TO WK-SMA-20-SET (WS-KX)
005560     END-IF.
005562*    SAME SHAPE AS THE 20-DAY CALCULATION ABOVE, JUST A WIDER
005564*    WINDOW -- KEPT AS TWO SEPARATE IF BLOCKS RATHER THAN A
005566*    PARAMETERIZED PARAGRAPH SINCE SMA-20 AND SMA-50 EACH LAND
005568*    IN THEIR OWN NAMED FIELD OF WK-INDICATOR-FIELDS.
005570     IF WS-KX NOT LESS WS-SMA-50-PERIODS
005580         COMPUTE WS-WINDOW-START = WS-KX - WS-SMA-50-PERIODS + 1
005590         MOVE ZERO TO WS-SUM-CLOSE
005600         PERFORM 5110-SUM-CLOSE-RTN THRU 5110-SUM-CLOSE-EXIT
005610             VARYING WS-JX FROM WS-WINDOW-START BY 1
005620             UNTIL WS-JX > WS-KX
005630         COMPUTE WK-SMA-50 (WS-KX) ROUNDED =
005640             WS-SUM-CLOSE / WS-SMA-50-PERIODS
005650         MOVE "Y" TO WK-SMA-50-SET (WS-KX)
005660     END-IF.
005670 5100-CALC-SMA-EXIT.
005680     EXIT.
005690*
005692*    ACCUMULATOR PARAGRAPH, CALLED ONCE PER ROW IN THE WINDOW BY
005694*    THE VARYING PERFORM ABOVE -- SPLIT OUT SO THE SAME LOOP
005696*    SHAPE SERVES BOTH THE 20-DAY AND 50-DAY WINDOWS.
005700 5110-SUM-CLOSE-RTN.
005710     ADD WK-CLOSE-PRC (WS-JX) TO WS-SUM-CLOSE.
005720 5110-SUM-CLOSE-EXIT.
005730     EXIT.
005740*
005742*    SIMPLE RETURN NEEDS ONLY THE PRIOR ROW, NOT A WINDOW, SO
005744*    THE FIRST ROW OF THE SERIES (WS-KX = 1) HAS NO PRIOR CLOSE
005746*    TO COMPARE AGAINST AND IS LEFT UNDEFINED.
005750 5200-CALC-RETURNS-RTN.
005760     IF WS-KX > 1
005762*        SIMPLE RETURN = (TODAY - YESTERDAY) / YESTERDAY.
005770         COMPUTE WS-DELTA-CLOSE =
005780             WK-CLOSE-PRC (WS-KX) - WK-CLOSE-PRC (WS-KX - 1)
005790         COMPUTE WK-RETURNS (WS-KX) ROUNDED =
005800             WS-DELTA-CLOSE / WK-CLOSE-PRC (WS-KX - 1)
005810         MOVE "Y" TO WK-RETURNS-SET (WS-KX)
005812*        LOG RETURN = LN(TODAY / YESTERDAY), COMPUTED BY THE
005814*        IN-HOUSE SERIES ROUTINE BELOW SINCE THIS COMPILER
005816*        HAS NO INTRINSIC FUNCTION LIBRARY TO CALL FOR IT.
005820         COMPUTE WS-LN-INPUT =
005830             WK-CLOSE-PRC (WS-KX) / WK-CLOSE-PRC (WS-KX - 1)
005840         PERFORM 5300-CALC-LN-RTN THRU 5300-CALC-LN-EXIT
005850         COMPUTE WK-LOG-RETURNS (WS-KX) ROUNDED = WS-LN-RESULT
005860         MOVE "Y" TO WK-LOG-RETURNS-SET (WS-KX)
005870     END-IF.
005880 5200-CALC-RETURNS-EXIT.
005890     EXIT.
005900*
005910*    MODIFIED: 10/08/2019 - IN-HOUSE SERIES EXPANSION REPLACES
005920*    THE RETIRED MATH LIBRARY CALL (SEE CR-2360 ABOVE).  FIVE
005930*    TERMS OF THE ARCTANH SERIES IS AMPLE FOR A CLOSE-OVER-
005940*    CLOSE RATIO THAT RARELY STRAYS FAR FROM 1.0.
005950*
005960 5300-CALC-LN-RTN.
005962*    LN(X) = 2 * ARCTANH(Z) WHERE Z = (X-1)/(X+1), EXPANDED AS
005964*    Z + Z**3/3 + Z**5/5 + Z**7/7 + ... -- WS-LN-Z IS THAT RATIO,
005966*    SEEDED AS BOTH THE RUNNING POWER AND THE FIRST TERM OF THE
005968*    RESULT BEFORE THE ITERATE PARAGRAPH ADDS THE REST.
005970     COMPUTE WS-LN-Z = (WS-LN-INPUT - 1) / (WS-LN-INPUT + 1).
005980     MOVE WS-LN-Z TO WS-LN-POWER.
005990     MOVE WS-LN-Z TO WS-LN-RESULT.
006000     MOVE 1 TO WS-LN-DENOM.
006005*    FOUR MORE TERMS (DENOMINATORS 3,5,7,9) ON TOP OF THE SEED
006007*    TERM ABOVE -- FIVE TERMS TOTAL, PER THE DATED NOTE ABOVE.
006010     PERFORM 5310-LN-TERM-RTN 4 TIMES.
006015*    THE ARCTANH IDENTITY CARRIES A FACTOR OF 2 OUT FRONT THAT
006017*    ONLY GETS APPLIED ONCE, AT THE END, NOT PER TERM.
006020     COMPUTE WS-LN-RESULT = WS-LN-RESULT * 2.
006030 5300-CALC-LN-EXIT.
006040     EXIT.
006050*
006052*    ONE TERM OF THE SERIES PER CALL.  WS-LN-POWER CARRIES Z
006054*    RAISED TO THE CURRENT ODD POWER FORWARD FROM CALL TO CALL
006056*    SO EACH PASS ONLY NEEDS TO MULTIPLY BY Z SQUARED, NOT
006058*    RECOMPUTE THE FULL POWER FROM SCRATCH.
006060 5310-LN-TERM-RTN.
006070     COMPUTE WS-LN-POWER = WS-LN-POWER * WS-LN-Z * WS-LN-Z.
006080     ADD 2 TO WS-LN-DENOM.
006090     COMPUTE WS-LN-TERM = WS-LN-POWER / WS-LN-DENOM.
006100     ADD WS-LN-TERM TO WS-LN-RESULT.
006110*
006120*    5400 SERIES - 20-DAY ANNUALIZED VOLATILITY.  SAMPLE
006130*    STANDARD DEVIATION OF THE TRAILING 20 DAILY RETURNS,
006140*    ANNUALIZED BY THE SQUARE ROOT OF 252 TRADING DAYS.
006150*
006160 5400-CALC-VOLATILITY-RTN.
006162*    SAMPLE VARIANCE NEEDS THE MEAN FIRST, SO THIS IS TWO PASSES
006164*    OVER THE SAME 20-ROW WINDOW -- ONE TO SUM THE RETURNS, A
006166*    SECOND TO SUM THE SQUARED DEVIATIONS FROM THAT MEAN.
006170     IF WS-KX > WS-VOLATILITY-PERIODS
006180         COMPUTE WS-WINDOW-START = WS-KX - WS-VOLATILITY-PERIODS + 1
006190         MOVE ZERO TO WS-SUM-RET
006200         PERFORM 5410-SUM-RETURNS-RTN THRU 5410-SUM-RETURNS-EXIT
006210             VARYING WS-JX FROM WS-WINDOW-START BY 1
006220             UNTIL WS-JX > WS-KX
006230         COMPUTE WS-MEAN-RET = WS-SUM-RET / WS-VOLATILITY-PERIODS
006240         MOVE ZERO TO WS-SUM-SQ-DEV
006250         PERFORM 5420-SUMSQ-RETURNS-RTN THRU 5420-SUMSQ-RETURNS-EXIT
006260             VARYING WS-JX FROM WS-WINDOW-START BY 1
006270             UNTIL WS-JX > WS-KX
006275*        DIVISOR IS N-1, NOT N -- SAMPLE VARIANCE, NOT
006277*        POPULATION VARIANCE, PER THE RESEARCH DESK'S FORMULA.
006280         COMPUTE WS-VARIANCE =
006290             WS-SUM-SQ-DEV / (WS-VOLATILITY-PERIODS - 1)
006300         MOVE WS-VARIANCE TO WS-SQRT-INPUT
006310         PERFORM 5450-CALC-SQRT-RTN THRU 5450-CALC-SQRT-EXIT
006320         MOVE WS-SQRT-RESULT TO WS-STDDEV
006325*        ANNUALIZE BY THE SQUARE ROOT OF 252 TRADING DAYS --
006327*        WS-ANNUALIZE-FACTOR IS THAT CONSTANT, SET ONCE IN
006329*        WORKING-STORAGE RATHER THAN RECOMPUTED EVERY ROW.
006330         COMPUTE WK-VOLATILITY-20 (WS-KX) ROUNDED =
006340             WS-STDDEV * WS-ANNUALIZE-FACTOR
006350         MOVE "Y" TO WK-VOLATILITY-20-SET (WS-KX)
006360     END-IF.
006370 5400-CALC-VOLATILITY-EXIT.
006380     EXIT.
006390*
006400 5410-SUM-RETURNS-RTN.
006410     ADD WK-RETURNS (WS-JX) TO WS-SUM-RET.
006420 5410-SUM-RETURNS-EXIT.
006430     EXIT.
006440*
006442*    SECOND PASS OVER THE SAME WINDOW -- WS-MEAN-RET IS ALREADY
006444*    FINAL BY THE TIME THIS RUNS, SET BY THE CALLING PARAGRAPH
006446*    BEFORE IT STARTS THE SECOND VARYING PERFORM.
006450 5420-SUMSQ-RETURNS-RTN.
006460     COMPUTE WS-DEV-TEMP = WK-RETURNS (WS-JX) - WS-MEAN-RET.
006470     COMPUTE WS-DEV-TEMP = WS-DEV-TEMP * WS-DEV-TEMP.
006480     ADD WS-DEV-TEMP TO WS-SUM-SQ-DEV.
006490 5420-SUMSQ-RETURNS-EXIT.
006500     EXIT.
006510*
006520*    SQUARE ROOT BY NEWTON-RAPHSON ITERATION.  TWELVE PASSES
006530*    IS MORE THAN ENOUGH TO CONVERGE FOR A VARIANCE IN THE
006540*    RANGE THIS PROGRAM EVER HANDS IT.
006550*
006560 5450-CALC-SQRT-RTN.
006565*    ZERO INPUT IS A VALID VARIANCE (A FLAT 20-DAY WINDOW WITH
006567*    NO PRICE MOVEMENT AT ALL) BUT WOULD DIVIDE BY ZERO IN THE
006568*    ITERATION FORMULA BELOW, SO IT IS SHORT-CIRCUITED HERE.
006570     IF WS-SQRT-INPUT = ZERO
006580         MOVE ZERO TO WS-SQRT-RESULT
006590     ELSE
006600         MOVE WS-SQRT-INPUT TO WS-SQRT-ESTIMATE
006610         PERFORM 5460-SQRT-ITERATE-RTN 12 TIMES
006620         MOVE WS-SQRT-ESTIMATE TO WS-SQRT-RESULT
006630     END-IF.
006640 5450-CALC-SQRT-EXIT.
006650     EXIT.
006660*
006662*    CLASSIC NEWTON-RAPHSON STEP FOR SQUARE ROOT: NEXT GUESS IS
006664*    THE AVERAGE OF THE CURRENT GUESS AND INPUT/GUESS.  STARTING
006666*    FROM THE INPUT ITSELF (SEE ABOVE) CONVERGES WELL INSIDE
006668*    TWELVE PASSES FOR ANY VARIANCE THIS PROGRAM COMPUTES.
006670 5460-SQRT-ITERATE-RTN.
006680     COMPUTE WS-SQRT-NEXT =
006690         (WS-SQRT-ESTIMATE + (WS-SQRT-INPUT / WS-SQRT-ESTIMATE)) / 2.
006700     MOVE WS-SQRT-NEXT TO WS-SQRT-ESTIMATE.
006710*
006720*    5500 SERIES - 14-DAY RSI.
006730*
006740*    MODIFIED: 07/19/2006 - ADDED THE ZERO-LOSS GUARD BELOW
006750*    (SEE CR-2041 ABOVE).  AN ALL-GAIN WINDOW USED TO DIVIDE
006760*    BY ZERO AND ABEND THE JOB.
006770*
006780 5500-CALC-RSI-RTN.
006782*    THE 14-DAY WINDOW NEEDS A PRIOR CLOSE FOR EACH OF ITS 14
006784*    GAIN/LOSS COMPARISONS, SO THE FIRST ROW THE WINDOW CAN
006786*    START FROM IS ROW 15, NOT ROW 14.
006790     IF WS-KX NOT LESS 15
006800         COMPUTE WS-WINDOW-START = WS-KX - WS-RSI-PERIODS + 1
006810         MOVE ZERO TO WS-SUM-GAIN
006820         MOVE ZERO TO WS-SUM-LOSS
006830         PERFORM 5510-SUM-GAINLOSS-RTN THRU 5510-SUM-GAINLOSS-EXIT
006840             VARYING WS-JX FROM WS-WINDOW-START BY 1
006850             UNTIL WS-JX > WS-KX
006860         COMPUTE WS-AVG-GAIN = WS-SUM-GAIN / WS-RSI-PERIODS
006870         COMPUTE WS-AVG-LOSS = WS-SUM-LOSS / WS-RSI-PERIODS
006875*        A WINDOW WITH NO MOVEMENT AT ALL (FLAT CLOSES) LEAVES
006877*        RSI UNDEFINED RATHER THAN FORCING IT TO 50 -- THE
006878*        -SET SWITCH SIMPLY NEVER GETS TURNED ON IN THIS CASE.
006880         IF WS-AVG-LOSS = ZERO AND WS-AVG-GAIN = ZERO
006890             CONTINUE
006900         ELSE
006902*            ZERO-LOSS GUARD (SEE THE DATED NOTE ABOVE) -- AN
006904*            ALL-GAIN WINDOW MEANS RS IS INFINITE, SO RSI GOES
006906*            STRAIGHT TO ITS CEILING OF 100 RATHER THAN THROUGH
006908*            THE DIVIDE BELOW.
006910             IF WS-AVG-LOSS = ZERO
006920                 MOVE 100 TO WK-RSI (WS-KX)
006930                 MOVE "Y" TO WK-RSI-SET (WS-KX)
006940             ELSE
006945*                STANDARD RSI FORMULA: RS = AVG GAIN / AVG LOSS,
006947*                RSI = 100 - (100 / (1 + RS)).
006950                 COMPUTE WS-RS-VALUE = WS-AVG-GAIN / WS-AVG-LOSS
006960                 COMPUTE WK-RSI (WS-KX) ROUNDED =
006970                     100 - (100 / (1 + WS-RS-VALUE))
006980                 MOVE "Y" TO WK-RSI-SET (WS-KX)
006990             END-IF
007000         END-IF
007010     END-IF.
007020 5500-CALC-RSI-EXIT.
007030     EXIT.
007040*
007042*    GAIN AND LOSS ARE ACCUMULATED AS TWO SEPARATE RUNNING
007044*    TOTALS, NOT ONE NET CHANGE -- RSI NEEDS THE AVERAGE
007046*    MAGNITUDE OF UP DAYS AND DOWN DAYS SEPARATELY.
007050 5510-SUM-GAINLOSS-RTN.
007060     COMPUTE WS-GAIN-OR-LOSS =
007070         WK-CLOSE-PRC (WS-JX) - WK-CLOSE-PRC (WS-JX - 1).
007080     IF WS-GAIN-OR-LOSS > ZERO
007090         ADD WS-GAIN-OR-LOSS TO WS-SUM-GAIN
007100     ELSE
007110         IF WS-GAIN-OR-LOSS < ZERO
007120             SUBTRACT WS-GAIN-OR-LOSS FROM WS-SUM-LOSS
007130         END-IF
007140     END-IF.
007150 5510-SUM-GAINLOSS-EXIT.
007160     EXIT.
007170*
007180*    6000 SERIES - WEEKLY RESAMPLER.  CONTROL BREAK ON THE
007190*    SUNDAY-ENDING WEEK OF EACH SURVIVING ROW.  OPEN IS THE
007200*    FIRST ROW OF THE WEEK, CLOSE IS THE LAST, HIGH/LOW ARE
007210*    THE WEEK'S EXTREMES, VOLUME IS THE WEEK'S TOTAL.
007220*
007230 6000-RESAMPLE-RTN.
007235*    WS-WX IS THE SUBSCRIPT INTO WS-WEEKLY-TABLE -- RESET TO
007237*    ZERO HERE SINCE A PROGRAM RUN NEVER RESAMPLES TWICE, BUT
007238*    THE RESET COSTS NOTHING AND GUARDS AGAINST STALE STORAGE.
007240     MOVE ZERO TO WS-WX.
007250     MOVE "N" TO WS-WEEK-OPEN-SW.
007260     PERFORM 6010-RESAMPLE-LOOP-RTN THRU 6010-RESAMPLE-LOOP-EXIT
007270         VARYING WS-KX FROM 1 BY 1 UNTIL WS-KX > WS-QR-FINAL-ROWS.
007275*    THE LAST WEEK IN THE FEED NEVER HITS THE CONTROL BREAK
007277*    INSIDE THE LOOP (THERE IS NO ROW AFTER IT TO TRIGGER ON),
007278*    SO IT HAS TO BE FLUSHED HERE AFTER THE LOOP ENDS.
007280     IF WK-WEEK-OPEN
007290         PERFORM 6200-CLOSE-WEEK-RTN THRU 6200-CLOSE-WEEK-EXIT
007300     END-IF.
007310     MOVE WS-WX TO WS-WEEKLY-ROWS.
007320 6000-RESAMPLE-EXIT.
007330     EXIT.
007340*
007342*    ONE PASS OVER THE KEPT ROWS IN TIMESTAMP ORDER.  A ROW
007344*    EITHER STARTS A NEW WEEK (CLOSING THE OLD ONE FIRST IF ONE
007346*    WAS OPEN) OR EXTENDS THE CURRENTLY OPEN WEEK -- NEVER BOTH.
007350 6010-RESAMPLE-LOOP-RTN.
007360     PERFORM 6100-CALC-WEEK-END-RTN THRU 6100-CALC-WEEK-END-EXIT.
007365*    A DIFFERENT WEEK-ENDING DATE THAN THE ONE CURRENTLY OPEN
007367*    MEANS THIS ROW BELONGS TO THE NEXT WEEK -- CLOSE OUT THE
007368*    PRIOR WEEK BEFORE STARTING A NEW ONE BELOW.
007370     IF WK-WEEK-OPEN AND WS-WEEK-END-DATE NOT = WS-CURRENT-WEEK-END
007380         PERFORM 6200-CLOSE-WEEK-RTN THRU 6200-CLOSE-WEEK-EXIT
007390     END-IF.
007395*    FIRST ROW OF A WEEK SEEDS THE ACCUMULATORS -- OPEN, HIGH,
007397*    AND LOW ALL START FROM THIS ROW'S OWN PRICES AND VOLUME
007398*    STARTS FROM ZERO SINCE IT IS ADDED TO BELOW, NOT SET.
007400     IF NOT WK-WEEK-OPEN
007410         MOVE WS-WEEK-END-DATE TO WS-CURRENT-WEEK-END
007420         MOVE WK-SYMBOL (WS-KX) TO WS-CURRENT-SYMBOL
007430         MOVE WK-OPEN-PRC (WS-KX) TO WS-WK-OPEN-PRC
007440         MOVE WK-HIGH-PRC (WS-KX) TO WS-WK-HIGH-PRC
007450         MOVE WK-LOW-PRC (WS-KX) TO WS-WK-LOW-PRC
007460         MOVE ZERO TO WS-WK-VOLUME
007470         MOVE "Y" TO WS-WEEK-OPEN-SW
007480     END-IF.
007485*    HIGH/LOW ARE RUNNING EXTREMES ACROSS EVERY ROW OF THE WEEK,
007487*    INCLUDING THE OPENING ROW ITSELF (THE COMPARISON IS HARM-
007488*    LESS ON THE OPENING ROW SINCE IT WAS JUST SEEDED FROM IT).
007490     IF WK-HIGH-PRC (WS-KX) > WS-WK-HIGH-PRC
007500         MOVE WK-HIGH-PRC (WS-KX) TO WS-WK-HIGH-PRC
007510     END-IF.
007520     IF WK-LOW-PRC (WS-KX) < WS-WK-LOW-PRC
007530         MOVE WK-LOW-PRC (WS-KX) TO WS-WK-LOW-PRC
007540     END-IF.
007545*    CLOSE IS UNCONDITIONALLY OVERWRITTEN EVERY ROW SO THAT
007547*    WHEN THE WEEK ENDS, WHATEVER IS LEFT IN WS-WK-CLOSE-PRC
007548*    IS THE LAST ROW'S CLOSE, PER THE SPEC'S "LAST CLOSE" RULE.
007550     MOVE WK-CLOSE-PRC (WS-KX) TO WS-WK-CLOSE-PRC.
007560     ADD WK-VOLUME (WS-KX) TO WS-WK-VOLUME.
007570 6010-RESAMPLE-LOOP-EXIT.
007580     EXIT.
007590*
007600*    MODIFIED: 04/03/2013 - REWORKED TO ADVANCE THE CALENDAR A
007610*    DAY AT A TIME SO A WEEK-ENDING DATE THAT CROSSES A MONTH
007620*    OR YEAR BOUNDARY COMES OUT RIGHT (SEE CR-2205 ABOVE).
007630*    ZELLER'S CONGRUENCE GIVES THE DAY OF WEEK; H=0 IS
007640*    SATURDAY, H=1 IS SUNDAY, ... H=6 IS FRIDAY.
007650*
007660 6100-CALC-WEEK-END-RTN.
007662*    PULL YEAR/MONTH/DAY OUT OF THE ISO TIMESTAMP STRING AND
007664*    SEED THE WORKING CALENDAR FIELDS THAT 6110 BELOW ADVANCES
007666*    ONE DAY AT A TIME.
007670     MOVE WK-TIMESTAMP (WS-KX) (1:4) TO WS-ZL-YEAR.
007680     MOVE WK-TIMESTAMP (WS-KX) (6:2) TO WS-ZL-MONTH.
007690     MOVE WK-TIMESTAMP (WS-KX) (9:2) TO WS-ZL-DAY.
007700     MOVE WS-ZL-YEAR TO WS-WORK-YEAR.
007710     MOVE WS-ZL-MONTH TO WS-WORK-MONTH.
007720     MOVE WS-ZL-DAY TO WS-WORK-DAY.
007725*    ZELLER'S CONGRUENCE TREATS JANUARY AND FEBRUARY AS MONTHS
007727*    13 AND 14 OF THE PRIOR YEAR -- STANDARD ADJUSTMENT BEFORE
007728*    THE FORMULA BELOW WILL WORK.
007730     IF WS-ZL-MONTH < 3
007740         ADD 12 TO WS-ZL-MONTH
007750         SUBTRACT 1 FROM WS-ZL-YEAR
007760     END-IF.
007765*    CENTURY AND YEAR-OF-CENTURY ARE SEPARATE TERMS IN THE
007767*    FORMULA, NOT THE FULL FOUR-DIGIT YEAR.
007770     DIVIDE WS-ZL-YEAR BY 100 GIVING WS-ZL-CENTURY
007780         REMAINDER WS-ZL-YR-OF-CENT.
007785*    THE FOUR TERMS BELOW AND THE SUM THAT FOLLOWS ARE THE
007787*    TEXTBOOK ZELLER'S CONGRUENCE FORMULA, TERM FOR TERM --
007788*    INTEGER DIVISION IS EXPECTED AND RELIED ON THROUGHOUT.
007790     COMPUTE WS-ZL-TERM1 = (13 * (WS-ZL-MONTH + 1)) / 5.
007800     COMPUTE WS-ZL-TERM3 = WS-ZL-YR-OF-CENT / 4.
007810     COMPUTE WS-ZL-TERM4 = WS-ZL-CENTURY / 4.
007820     COMPUTE WS-ZL-SUM = WS-ZL-DAY + WS-ZL-TERM1 + WS-ZL-YR-OF-CENT
007830         + WS-ZL-TERM3 + WS-ZL-TERM4 + (5 * WS-ZL-CENTURY).
007840     DIVIDE WS-ZL-SUM BY 7 GIVING WS-ZL-QUOT REMAINDER WS-ZL-H.
007843*    H COMES OUT 0=SATURDAY THROUGH 6=FRIDAY (SEE THE DATED
007845*    NOTE ABOVE) -- THE OFFSET BELOW CONVERTS THAT INTO THE
007846*    NUMBER OF DAYS FORWARD TO THE NEXT SUNDAY, 1 THROUGH 7,
007847*    SO A ROW THAT ALREADY FALLS ON SUNDAY STILL ADVANCES TO
007848*    THAT SAME SUNDAY (ZERO DAYS) RATHER THAN SKIPPING A WEEK.
007850     COMPUTE WS-ZL-OFFSET-TEMP = 8 - WS-ZL-H.
007860     DIVIDE WS-ZL-OFFSET-TEMP BY 7 GIVING WS-ZL-OQUOT
007870         REMAINDER WS-DAYS-TO-ADD.
007875*    ADVANCE THE WORKING CALENDAR ONE DAY AT A TIME RATHER THAN
007877*    COMPUTING THE TARGET DATE DIRECTLY -- THE DAY-AT-A-TIME
007878*    APPROACH IS WHAT LETS THE ADVANCE CROSS A MONTH OR YEAR
007879*    BOUNDARY CORRECTLY (SEE THE DATED NOTE ABOVE).
007880     PERFORM 6110-ADD-ONE-DAY-RTN WS-DAYS-TO-ADD TIMES.
007890     MOVE WS-WORK-YEAR TO WS-WEB-YYYY.
007900     MOVE WS-WORK-MONTH TO WS-WEB-MM.
007910     MOVE WS-WORK-DAY TO WS-WEB-DD.
007920     MOVE WS-WEEK-END-BUILD TO WS-WEEK-END-DATE.
007930 6100-CALC-WEEK-END-EXIT.
007940     EXIT.
007950*
007952*    BUMPS THE WORKING CALENDAR FORWARD EXACTLY ONE DAY, ROLLING
007954*    OVER MONTH AND YEAR AS NEEDED -- CALLED WS-DAYS-TO-ADD
007956*    TIMES BY THE PARAGRAPH ABOVE, NEVER MORE THAN SIX.
007960 6110-ADD-ONE-DAY-RTN.
007970     PERFORM 6120-SET-LEAP-SW-RTN THRU 6120-SET-LEAP-SW-EXIT.
007980     PERFORM 6130-GET-DIM-RTN THRU 6130-GET-DIM-EXIT.
007990     ADD 1 TO WS-WORK-DAY.
008000     IF WS-WORK-DAY > WS-DIM-CURRENT
008010         MOVE 1 TO WS-WORK-DAY
008020         ADD 1 TO WS-WORK-MONTH
008030         IF WS-WORK-MONTH > 12
008040             MOVE 1 TO WS-WORK-MONTH
008050             ADD 1 TO WS-WORK-YEAR
008060         END-IF
008070     END-IF.
008080*
008082*    STANDARD GREGORIAN LEAP-YEAR TEST: DIVISIBLE BY 4, EXCEPT
008084*    CENTURY YEARS, WHICH MUST ALSO BE DIVISIBLE BY 400.
008090 6120-SET-LEAP-SW-RTN.
008100     MOVE "N" TO WS-LEAP-SW.
008110     DIVIDE WS-WORK-YEAR BY 4 GIVING WS-LY-Q4 REMAINDER WS-LY-R4.
008120     IF WS-LY-R4 = ZERO
008130         DIVIDE WS-WORK-YEAR BY 100 GIVING WS-LY-Q100
008140             REMAINDER WS-LY-R100
008150         IF WS-LY-R100 NOT = ZERO
008160             MOVE "Y" TO WS-LEAP-SW
008170         ELSE
008180             DIVIDE WS-WORK-YEAR BY 400 GIVING WS-LY-Q400
008190                 REMAINDER WS-LY-R400
008200             IF WS-LY-R400 = ZERO
008210                 MOVE "Y" TO WS-LEAP-SW
008220             END-IF
008230         END-IF
008240     END-IF.
008250 6120-SET-LEAP-SW-EXIT.
008260     EXIT.
008270*
008272*    LOOKS UP THE DAYS-IN-MONTH TABLE SEEDED IN WORKING-STORAGE
008274*    (WS-DIM, 30/31-DAY PATTERN) AND BUMPS FEBRUARY TO 29 WHEN
008276*    THE LEAP SWITCH SET ABOVE IS ON.
008280 6130-GET-DIM-RTN.
008290     MOVE WS-DIM (WS-WORK-MONTH) TO WS-DIM-CURRENT.
008300     IF WS-WORK-MONTH = 2 AND LEAP-YEAR
008310         MOVE 29 TO WS-DIM-CURRENT
008320     END-IF.
008330 6130-GET-DIM-EXIT.
008340     EXIT.
008350*
008355*    MODIFIED: 05/14/2021 - ADDED THE TABLE-FULL GUARD BELOW
008356*    (SEE CR-2401 ABOVE).  A SPARSE-DATE FEED CAN OPEN MORE
008357*    WEEKS THAN THERE ARE DAILY ROWS TO CAP THE LOOP AT.
008358*
008360 6200-CLOSE-WEEK-RTN.
008365     IF WS-WX = WS-MAX-WEEKLY-ROWS
008366         DISPLAY "PRCBAR008-WEEKLY BAR TABLE FULL AT "
008367             WS-MAX-WEEKLY-ROWS " ROWS, RUN ENDED"
008368         PERFORM 9000-CLOSE-RTN THRU 9000-CLOSE-EXIT
008369     END-IF.
008370     ADD 1 TO WS-WX.
008375*    WW- FIELDS ARE THE WEEKLY TABLE ENTRY -- THIS IS THE ONLY
008377*    PLACE IN THE PROGRAM THAT APPENDS TO WS-WEEKLY-TABLE.
008380     MOVE WS-CURRENT-WEEK-END TO WW-WEEK-END (WS-WX).
008390     MOVE WS-CURRENT-SYMBOL TO WW-SYMBOL (WS-WX).
008400     MOVE WS-WK-OPEN-PRC TO WW-OPEN-PRC (WS-WX).
008410     MOVE WS-WK-HIGH-PRC TO WW-HIGH-PRC (WS-WX).
008420     MOVE WS-WK-LOW-PRC TO WW-LOW-PRC (WS-WX).
008430     MOVE WS-WK-CLOSE-PRC TO WW-CLOSE-PRC (WS-WX).
008440     MOVE WS-WK-VOLUME TO WW-VOLUME (WS-WX).
008445*    SWITCH OFF SO THE NEXT ROW (WHICH MAY START A BRAND NEW
008447*    WEEK) DOES NOT MISTAKE THIS JUST-CLOSED WEEK FOR STILL
008448*    BEING OPEN.
008450     MOVE "N" TO WS-WEEK-OPEN-SW.
008460 6200-CLOSE-WEEK-EXIT.
008470     EXIT.
008480*
008490*    7000 SERIES - LOADER.  WEEKLY FILE IS LOADED WHEN THE
008500*    RUN RESAMPLED, OTHERWISE THE DAILY ENRICHED FILE IS
008510*    LOADED -- A RUN NEVER WRITES BOTH.
008520*
008530 7000-LOAD-RTN.
008540     IF RESAMPLE-WEEKLY
008550         PERFORM 7100-LOAD-WEEKLY-RTN THRU 7100-LOAD-WEEKLY-EXIT
008560             VARYING WS-WX FROM 1 BY 1 UNTIL WS-WX > WS-WEEKLY-ROWS
008570     ELSE
008580         PERFORM 7200-LOAD-ENRICHED-RTN THRU 7200-LOAD-ENRICHED-EXIT
008590             VARYING WS-KX FROM 1 BY 1 UNTIL WS-KX > WS-QR-FINAL-ROWS
008600     END-IF.
008610 7000-LOAD-EXIT.
008620     EXIT.
008630*
008632*    STRAIGHT FIELD-BY-FIELD COPY FROM THE WEEKLY TABLE ENTRY
008634*    INTO THE OUTPUT RECORD -- NO EDITING NEEDED SINCE WKBAR.CPY
008636*    AND THE WEEKLY TABLE ENTRY SHARE THE SAME FIELD SHAPES.
008640 7100-LOAD-WEEKLY-RTN.
008650     MOVE WW-WEEK-END (WS-WX) TO WKB-WEEK-END.
008660     MOVE WW-SYMBOL (WS-WX) TO WKB-SYMBOL.
008670     MOVE WW-OPEN-PRC (WS-WX) TO WKB-OPEN-PRC.
008680     MOVE WW-HIGH-PRC (WS-WX) TO WKB-HIGH-PRC.
008690     MOVE WW-LOW-PRC (WS-WX) TO WKB-LOW-PRC.
008700     MOVE WW-CLOSE-PRC (WS-WX) TO WKB-CLOSE-PRC.
008710     MOVE WW-VOLUME (WS-WX) TO WKB-VOLUME.
008720     WRITE WEEKLY-BAR-REC.
008725*    A WRITE FAILURE ON AN OUTPUT FILE IS TREATED AS FATAL, THE
008727*    SAME AS AN OPEN FAILURE -- THERE IS NO PARTIAL-FILE RECOVERY
008728*    FOR A SEQUENTIAL LOAD.
008730     IF NOT WKB-OK
008740         DISPLAY "PRCBAR006-WEEKLY BAR WRITE FAILED, STATUS " WKB-FSTAT
008750         PERFORM 9000-CLOSE-RTN THRU 9000-CLOSE-EXIT
008760     END-IF.
008770 7100-LOAD-WEEKLY-EXIT.
008780     EXIT.
008790*
008792*    DAILY FIELDS COPY STRAIGHT ACROSS; EACH INDICATOR FIELD
008794*    BELOW CHECKS ITS OWN -VALID 88-LEVEL BEFORE MOVING THE
008796*    NUMERIC VALUE -- AN INDICATOR THAT NEVER GOT SET (WINDOW
008798*    NOT YET FULL) IS WRITTEN AS SPACES THROUGH THE ALPHA
008799*    REDEFINITION INSTEAD OF A MISLEADING ZERO.
008800 7200-LOAD-ENRICHED-RTN.
008802*    SIX DAILY FIELDS, NO CONDITION ON ANY OF THEM -- EVERY
008804*    SURVIVING ROW HAS A TIMESTAMP/SYMBOL/OHLCV, UNLIKE THE
008806*    INDICATORS BELOW, WHICH MAY STILL BE UNDEFINED.
008810     MOVE WK-TIMESTAMP (WS-KX) TO ENB-TIMESTAMP.
008820     MOVE WK-SYMBOL (WS-KX) TO ENB-SYMBOL.
008830     MOVE WK-OPEN-PRC (WS-KX) TO ENB-OPEN-PRC.
008840     MOVE WK-HIGH-PRC (WS-KX) TO ENB-HIGH-PRC.
008850     MOVE WK-LOW-PRC (WS-KX) TO ENB-LOW-PRC.
008860     MOVE WK-CLOSE-PRC (WS-KX) TO ENB-CLOSE-PRC.
008870     MOVE WK-VOLUME (WS-KX) TO ENB-VOLUME.
008875*    SMA-20 -- UNDEFINED FOR THE FIRST 19 ROWS OF THE SERIES.
008880     IF WK-SMA-20-VALID (WS-KX)
008890         MOVE WK-SMA-20 (WS-KX) TO ENB-SMA-20
008900     ELSE
008910         MOVE SPACES TO ENB-SMA-20-A
008920     END-IF.
008925*    SMA-50 -- UNDEFINED FOR THE FIRST 49 ROWS.
008930     IF WK-SMA-50-VALID (WS-KX)
008940         MOVE WK-SMA-50 (WS-KX) TO ENB-SMA-50
008950     ELSE
008960         MOVE SPACES TO ENB-SMA-50-A
008970     END-IF.
008975*    SIMPLE RETURN -- UNDEFINED ONLY ON THE VERY FIRST ROW.
008980     IF WK-RETURNS-VALID (WS-KX)
008990         MOVE WK-RETURNS (WS-KX) TO ENB-RETURNS
009000     ELSE
009010         MOVE SPACES TO ENB-RETURNS-A
009020     END-IF.
009025*    LOG RETURN -- SAME AVAILABILITY AS SIMPLE RETURN ABOVE.
009030     IF WK-LOG-RETURNS-VALID (WS-KX)
009040         MOVE WK-LOG-RETURNS (WS-KX) TO ENB-LOG-RETURNS
009050     ELSE
009060         MOVE SPACES TO ENB-LOG-RETURNS-A
009070     END-IF.
009075*    VOLATILITY-20 -- UNDEFINED FOR THE FIRST 20 ROWS.
009080     IF WK-VOLATILITY-20-VALID (WS-KX)
009090         MOVE WK-VOLATILITY-20 (WS-KX) TO ENB-VOLATILITY-20
009100     ELSE
009110         MOVE SPACES TO ENB-VOLATILITY-20-A
009120     END-IF.
009125*    RSI-14 -- UNDEFINED FOR THE FIRST 14 ROWS.
009130     IF WK-RSI-VALID (WS-KX)
009140         MOVE WK-RSI (WS-KX) TO ENB-RSI
009150     ELSE
009160         MOVE SPACES TO ENB-RSI-A
009170     END-IF.
009180     WRITE ENRICHED-BAR-REC.
009185*    SAME FATAL TREATMENT AS THE WEEKLY WRITE ABOVE.
009190     IF NOT ENB-OK
009200         DISPLAY "PRCBAR007-ENRICHED BAR WRITE FAILED, STATUS " ENB-FSTAT
009210         PERFORM 9000-CLOSE-RTN THRU 9000-CLOSE-EXIT
009220     END-IF.
009230 7200-LOAD-ENRICHED-EXIT.
009240     EXIT.
009250*
009260*    8000 SERIES - DATA QUALITY REPORT.  DISPLAYED TO SYSOUT
009270*    AT THE END OF EVERY RUN, SUCCESSFUL OR NOT.
009280*
009282*    EDIT EVERY COUNTER TO ITS ZZZ,ZZZ,999 PRINT FORM BEFORE
009284*    ANY OF THE DISPLAYS BELOW FIRE -- KEEPS THE DISPLAY
009286*    STATEMENTS THEMSELVES FREE OF EDIT-PICTURE CLUTTER.
009290 8000-REPORT-RTN.
009300     MOVE WS-QR-INITIAL-ROWS TO WS-QR-INITIAL-ED.
009310     MOVE WS-QR-FINAL-ROWS TO WS-QR-FINAL-ED.
009320     MOVE WS-QR-REMOVED-ROWS TO WS-QR-REMOVED-ED.
009330     MOVE WS-QR-DUP-COUNT TO WS-QR-DUP-ED.
009340     MOVE WS-QR-OHLC-COUNT TO WS-QR-OHLC-ED.
009350     MOVE WS-QR-NEGPRC-COUNT TO WS-QR-NEGPRC-ED.
009360     MOVE WS-QR-NEGVOL-COUNT TO WS-QR-NEGVOL-ED.
009365*    REPORT PRINTS TO SYSOUT VIA DISPLAY, NOT A PRINT FILE --
009367*    THIS IS A DESK SUMMARY, NOT A PAGINATED GREEN-BAR REPORT.
009370     DISPLAY "DATA QUALITY REPORT".
009380     DISPLAY "  RECORDS READ .......... " WS-QR-INITIAL-ED.
009390     DISPLAY "  RECORDS KEPT .......... " WS-QR-FINAL-ED.
009400     DISPLAY "  RECORDS REMOVED ....... " WS-QR-REMOVED-ED.
009410     DISPLAY "    DUPLICATE ROWS ...... " WS-QR-DUP-ED.
009420     DISPLAY "    INVALID OHLC ........ " WS-QR-OHLC-ED.
009430     DISPLAY "    NON-POSITIVE PRICE .. " WS-QR-NEGPRC-ED.
009440     DISPLAY "    NEGATIVE VOLUME ..... " WS-QR-NEGVOL-ED.
009450 8000-REPORT-EXIT.
009460     EXIT.
009470*
009480*    9000 SERIES - CLOSE AND TERMINATE.
009490*
009495*    SINGLE EXIT POINT FOR THE WHOLE PROGRAM -- EVERY FATAL
009497*    BRANCH ABOVE, NORMAL OR ERROR, PERFORMS THIS SAME PARAGRAPH
009498*    SO THE THREE FILES ARE ALWAYS CLOSED BEFORE STOP RUN.
009500 9000-CLOSE-RTN.
009510     DISPLAY "PRCBAR099-PRICEBAR RUN COMPLETE".
009520     CLOSE PRBARFIL ENBARFIL WKBARFIL.
009530     STOP RUN.
009540 9000-CLOSE-EXIT.
009550     EXIT.
