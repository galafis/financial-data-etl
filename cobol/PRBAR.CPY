000100*****************************************************************
000200*    COPYBOOK    :  PRBAR                                       *
000300*    DESCRIPTION  :  DAILY PRICE-BAR INPUT RECORD.  ONE ENTRY   *
000400*                    PER TRADING DAY PER TICKER SYMBOL, AS      *
000500*                    DELIVERED BY THE QUOTE VENDOR'S NIGHTLY    *
000600*                    EXTRACT JOB.                               *
000700*    CALLED BY    :  PRICEBAR                                   *
000800*****************************************************************
000900*   MODIFIED: 03/14/1989   PROGRAMMER: D. MARKUM
001000*   ORIGINAL LAYOUT.  TEN-BYTE ISO DATE REPLACES THE OLD
001100*   JULIAN PACKED DATE THE VENDOR USED TO SEND US.
001200*   MODIFIED: 11/02/1994   PROGRAMMER: T. ESPARZA
001300*   WIDENED VOLUME TO S9(13)V9(2) -- BLOCK TRADE TOTALS ON THE
001400*   INDEX FUTURES FEED WERE OVERFLOWING THE OLD S9(9) FIELD.
001450*   MODIFIED: 05/14/2021   PROGRAMMER: S. KOWALCZYK
001480*   DROPPED THE TRAILING 4-BYTE PAD -- THE NIGHTLY EXTRACT JOB
001490*   DOWNSTREAM READS THIS RECORD AT A FIXED 90-BYTE OFFSET AND
001495*   HAD NO IDEA OUR PAD EXISTED.  RECORD IS NOW THE PUBLISHED
001498*   90 BYTES, NOT 94.
001600     05  PRB-TIMESTAMP               PIC X(10).
001700     05  PRB-TIMESTAMP-R REDEFINES PRB-TIMESTAMP.
001800         10  PRB-TS-YYYY             PIC 9(4).
001900         10  FILLER                  PIC X(1).
002000         10  PRB-TS-MM               PIC 9(2).
002100         10  FILLER                  PIC X(1).
002200         10  PRB-TS-DD               PIC 9(2).
002300     05  PRB-SYMBOL                  PIC X(8).
002400     05  PRB-OPEN-PRC                PIC S9(9)V9(4)
002500                     SIGN IS LEADING SEPARATE CHARACTER.
002600     05  PRB-HIGH-PRC                PIC S9(9)V9(4)
002700                     SIGN IS LEADING SEPARATE CHARACTER.
002800     05  PRB-LOW-PRC                 PIC S9(9)V9(4)
002900                     SIGN IS LEADING SEPARATE CHARACTER.
003000     05  PRB-CLOSE-PRC               PIC S9(9)V9(4)
003100                     SIGN IS LEADING SEPARATE CHARACTER.
003200     05  PRB-VOLUME                  PIC S9(13)V9(2)
003300                     SIGN IS LEADING SEPARATE CHARACTER.
