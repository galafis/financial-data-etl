000100*****************************************************************
000200*    COPYBOOK    :  WKBARSEL                                    *
000300*    DESCRIPTION  :  FILE-CONTROL ENTRY FOR THE WEEKLY RESAMPLED*
000400*                    PRICE BAR OUTPUT FILE WRITTEN BY PRICEBAR. *
000500*    CALLED BY    :  PRICEBAR                                   *
000600*****************************************************************
000700*   MODIFIED: 09/09/1991   PROGRAMMER: R. OKONKWO
000800*   ADDED TO SUPPORT THE WEEKLY ROLL-UP REQUEST FROM RESEARCH.
000900     SELECT WKBARFIL ASSIGN TO WKBARS
001000            ORGANIZATION IS LINE SEQUENTIAL
001100            ACCESS MODE IS SEQUENTIAL
001200            FILE STATUS IS WKB-FSTAT.
