000100*****************************************************************
000200*    COPYBOOK    :  ENBARSEL                                    *
000300*    DESCRIPTION  :  FILE-CONTROL ENTRY FOR THE ENRICHED PRICE  *
000400*                    BAR OUTPUT FILE WRITTEN BY PRICEBAR.       *
000500*    CALLED BY    :  PRICEBAR                                   *
000600*****************************************************************
000700     SELECT ENBARFIL ASSIGN TO ENRBARS
000800            ORGANIZATION IS LINE SEQUENTIAL
000900            ACCESS MODE IS SEQUENTIAL
001000            FILE STATUS IS ENB-FSTAT.
